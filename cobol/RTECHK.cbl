000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RTECHK.
000400 AUTHOR. M SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/28/97.
000700 DATE-COMPILED. 03/28/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBROUTINE -- SHARED BY ROUTFIND TO CHECK A
001300*          CANDIDATE ROUTE'S LEG-TYPE SHAPE.
001400*
001500*          A CANDIDATE PATH OF 1-3 LEGS IS PASSED IN LEG-TYPE
001600*          ORDER.  THE PATH IS ONLY A VALID ROUTE WHEN IT CARRIES
001700*          EXACTLY ONE FLIGHT LEG, AND THAT FLIGHT HAS AT MOST
001800*          ONE LEG BEFORE IT AND AT MOST ONE LEG AFTER IT (NONE
001900*          OF WHICH MAY THEMSELVES BE A FLIGHT).
002000*
002100******************************************************************
002200* MODIFICATION HISTORY
002300*   03/28/97  MS   ORIGINAL PROGRAM - CTS REQ 4471.
002400*   11/02/98  MS   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
002500*                  NO CHANGE REQUIRED.
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 INPUT-OUTPUT SECTION.
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700 01  MISC-COUNTERS.
003800     05  WS-LEG-SUB              PIC 9(1) COMP.
003900     05  WS-FLIGHT-COUNT         PIC 9(1) COMP.
004000     05  WS-FLIGHT-POS           PIC 9(1) COMP.
004100     05  WS-LEGS-BEFORE          PIC 9(1) COMP.
004200     05  WS-LEGS-AFTER           PIC 9(1) COMP.
004210     05  FILLER                  PIC X(01).
004250* TRACE VIEW OF THE ABOVE, DISPLAYED WHEN A CANDIDATE IS KICKED
004260* BACK, SO THE CALLER'S SYSOUT SHOWS WHAT THIS ROUTINE SAW.
004270 01  MISC-COUNTERS-ALPHA REDEFINES MISC-COUNTERS PIC X(11).
004300
004400 LINKAGE SECTION.
004500 01  RTECHK-LINK-REC.
004600     05  RTC-LEG-COUNT               PIC 9(1) COMP.
004700     05  RTC-LEG-TYPES-TBL.
004800         10  RTC-LEG-TYPE OCCURS 3 TIMES
004900                                 PIC X(08).
004920     05  RTC-LEG-TYPES-ALPHA REDEFINES RTC-LEG-TYPES-TBL
004940                                 PIC X(24).
004950 01  RTECHK-LINK-REC-ALPHA REDEFINES RTECHK-LINK-REC PIC X(26).
005000
005100 01  RTC-RETURN-CD                   PIC 9(1) COMP.
005200     88  RTC-PATH-VALID              VALUE 0.
005300     88  RTC-PATH-INVALID            VALUE 1.
005400
005500 PROCEDURE DIVISION USING RTECHK-LINK-REC, RTC-RETURN-CD.
005600 000-HOUSEKEEPING.
005650     DISPLAY "** RTECHK ENTERED, CANDIDATE WAS **"
005660         RTECHK-LINK-REC-ALPHA.
005700     MOVE ZERO TO WS-FLIGHT-COUNT WS-FLIGHT-POS.
005800     PERFORM 100-COUNT-FLIGHTS THRU 100-EXIT
005900         VARYING WS-LEG-SUB FROM 1 BY 1
006000         UNTIL WS-LEG-SUB > RTC-LEG-COUNT.
006100
006200     IF WS-FLIGHT-COUNT NOT = 1
006300         SET RTC-PATH-INVALID TO TRUE
006320         DISPLAY "** RTECHK REJECT-NO SINGLE FLIGHT LEG **"
006340             RTC-LEG-COUNT SPACE RTC-LEG-TYPES-ALPHA
006400         GO TO 000-EXIT.
006500
006600     COMPUTE WS-LEGS-BEFORE = WS-FLIGHT-POS - 1.
006700     COMPUTE WS-LEGS-AFTER  = RTC-LEG-COUNT - WS-FLIGHT-POS.
006800
006900     IF WS-LEGS-BEFORE > 1 OR WS-LEGS-AFTER > 1
007000         SET RTC-PATH-INVALID TO TRUE
007050         DISPLAY "** RTECHK REJECT-BAD TRANSFER SHAPE **"
007060             MISC-COUNTERS-ALPHA
007100     ELSE
007200         SET RTC-PATH-VALID TO TRUE.
007300 000-EXIT.
007400     GOBACK.
007500
007600 100-COUNT-FLIGHTS.
007700     IF RTC-LEG-TYPE(WS-LEG-SUB) = "FLIGHT  "
007800         ADD +1 TO WS-FLIGHT-COUNT
007900         MOVE WS-LEG-SUB TO WS-FLIGHT-POS.
008000 100-EXIT.
008100     EXIT.
