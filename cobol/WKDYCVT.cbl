000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  WKDYCVT.
000400 AUTHOR. M SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/28/97.
000700 DATE-COMPILED. 03/28/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLED SUBROUTINE -- SHARED BY ROUTFIND TO CONVERT A
001300*          REQUESTED TRAVEL DATE (YYYYMMDD) TO A DAY-OF-WEEK
001400*          NUMBER, 1=MONDAY THROUGH 7=SUNDAY, FOR THE OPERATING-
001500*          SCHEDULE FILTER (R5).
001600*
001700*          THE CONVERSION IS ZELLER'S CONGRUENCE, WORKED OUT
001800*          WITH COMPUTE STATEMENTS ONLY -- NO CALENDAR TABLE OF
001900*          ANY KIND IS CARRIED ON THIS PROGRAM.
002000*
002100******************************************************************
002200* MODIFICATION HISTORY
002300*   03/28/97  MS   ORIGINAL PROGRAM - CTS REQ 4471.
002400*   11/02/98  MS   Y2K REVIEW - CENTURY IS DERIVED FROM THE FULL
002500*                  4-DIGIT YEAR PASSED IN, NO WINDOWING USED,
002600*                  NO CHANGE REQUIRED.
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  WS-CALC-FIELDS.
003900     05  WS-ADJ-YEAR             PIC 9(4).
004000     05  WS-ADJ-MONTH            PIC 9(2).
004100     05  WS-CENTURY              PIC 9(2) COMP.
004200     05  WS-YR-OF-CENT           PIC 9(2) COMP.
004300     05  WS-TERM1                PIC 9(4) COMP.
004400     05  WS-ZELLER-RAW           PIC 9(4) COMP.
004500     05  WS-ZELLER-H             PIC 9(2) COMP.
004510     05  FILLER                  PIC X(01).
004550* TRACE VIEW, DISPLAYED WHEN THE CONVERSION IS SUSPECT SO THE
004560* CALLER'S SYSOUT SHOWS THE INTERMEDIATE ZELLER TERMS.
004570 01  WS-CALC-FIELDS-ALPHA REDEFINES WS-CALC-FIELDS PIC X(17).
004600
004700* ZELLER'S H COMES BACK 0-6 WITH 0=SATURDAY; THIS TABLE RE-MAPS
004800* IT TO THE HOUSE STANDARD 1=MONDAY THROUGH 7=SUNDAY THAT THE
004900* TRN-OP-DAYS TABLE ON TRNMSTR USES.
005000 01  WS-DOW-MAP-TBL.
005100     05  WS-DOW-MAP OCCURS 7 TIMES PIC 9(1)
005200         VALUES ARE 6 7 1 2 3 4 5.
005250     05  FILLER                  PIC X(01).
005300 01  WS-DOW-MAP-ALPHA REDEFINES WS-DOW-MAP-TBL PIC X(08).
005400
005500 LINKAGE SECTION.
005600 01  WKD-REQUEST.
005700     05  WKD-DATE-YYYYMMDD           PIC 9(08).
005800 01  WKD-DATE-PARTS REDEFINES WKD-REQUEST.
005900     05  WKD-YEAR                    PIC 9(04).
006000     05  WKD-MONTH                   PIC 9(02).
006100     05  WKD-DAY                     PIC 9(02).
006200
006300 01  WKD-DAY-OF-WEEK                 PIC 9(01).
006400
006500 PROCEDURE DIVISION USING WKD-REQUEST, WKD-DAY-OF-WEEK.
006600 000-HOUSEKEEPING.
006700     MOVE WKD-YEAR  TO WS-ADJ-YEAR.
006800     MOVE WKD-MONTH TO WS-ADJ-MONTH.
006900     IF WKD-MONTH < 3
007000         COMPUTE WS-ADJ-MONTH = WKD-MONTH + 12
007100         COMPUTE WS-ADJ-YEAR  = WKD-YEAR - 1
007200     END-IF.
007300
007400     COMPUTE WS-CENTURY    = WS-ADJ-YEAR / 100.
007500     COMPUTE WS-YR-OF-CENT = WS-ADJ-YEAR - (WS-CENTURY * 100).
007600
007700     PERFORM 100-ZELLER-CONGRUENCE THRU 100-EXIT.
007800
007820     IF WS-ZELLER-H > 6
007840         DISPLAY "** WKDYCVT ZELLER TERMS OUT OF RANGE **"
007860             WS-CALC-FIELDS-ALPHA
007880         MOVE ZERO TO WS-ZELLER-H
007890     END-IF.
007900     MOVE WS-DOW-MAP(WS-ZELLER-H + 1) TO WKD-DAY-OF-WEEK.
008000 000-EXIT.
008100     GOBACK.
008200
008300* H = ( Q + ((13*(M+1))/5) + K + (K/4) + (J/4) + 5J ) MOD 7
008400* Q=DAY, M=ADJUSTED MONTH, K=YEAR OF CENTURY, J=CENTURY.
008500* MOD 7 IS TAKEN WITHOUT FUNCTION MOD -- INTEGER DIVIDE BACK OUT
008600* WHAT COMPUTE'S TRUNCATION ALREADY DROPPED.
008700 100-ZELLER-CONGRUENCE.
008800     COMPUTE WS-TERM1 = (13 * (WS-ADJ-MONTH + 1)) / 5.
008900     COMPUTE WS-ZELLER-RAW =
009000             WKD-DAY + WS-TERM1 + WS-YR-OF-CENT
009100           + (WS-YR-OF-CENT / 4) + (WS-CENTURY / 4)
009200           + (5 * WS-CENTURY).
009300     COMPUTE WS-ZELLER-H =
009400             WS-ZELLER-RAW - ((WS-ZELLER-RAW / 7) * 7).
009500 100-EXIT.
009600     EXIT.
