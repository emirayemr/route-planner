000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRNEDIT.
000400 AUTHOR. M SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/97.
000700 DATE-COMPILED. 03/21/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A DAILY TRANSPORTATION-LINK
001300*          ADD/CHANGE FILE PRODUCED BY THE ROUTE-NETWORK
001400*          MAINTENANCE SCREENS.
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY LINK (EDGE) TO
001700*          BE ADDED OR REPLACED ON THE NETWORK -- ORIGIN LOC-ID,
001800*          DEST LOC-ID, TRANSPORTATION TYPE, AND AN OPTIONAL
001900*          OPERATING-DAYS-OF-WEEK LIST.
002000*
002100*          BOTH ENDPOINTS ARE RANDOM-READ AGAINST LOCMSTR TO
002200*          PROVE THEY EXIST, THE ORIGIN AND DEST ARE PROVED
002300*          DISTINCT, FINAL RECORDS-READ IS BALANCED AGAINST A
002400*          TRAILER REC, AND A "GOOD" LINKS FILE IS WRITTEN FOR
002500*          TRNUPDT TO APPLY TO TRNMSTR.
002600*
002700******************************************************************
002800         INPUT FILE              -   DDS0002.TRNADD
002900         LOCATION MASTER (LOOKUP)-   DDS0002.LOCMSTR
003000         OUTPUT FILE PRODUCED    -   DDS0002.TRNGOOD
003100         OUTPUT ERROR FILE       -   DDS0002.TRNERR
003200         DUMP FILE               -   SYSOUT
003300******************************************************************
003400* MODIFICATION HISTORY
003500*   03/21/97  MS   ORIGINAL PROGRAM - CTS REQ 4471.
003600*   11/02/98  MS   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON THIS
003700*                  RECORD, NO CHANGE REQUIRED.
003800*   08/22/01  RDK  ADDED TRN-OP-DAYS/CNT EDITS PER CTS REQ 5310
003900*                  (OPERATING-SCHEDULE FILTER ON ROUTFIND).
004000*   02/17/09  TGD  ENDPOINT LOOKUP NOW KEYED ON LOCMSTR-ID-KEY
004100*                  (LOC-ID) INSTEAD OF LOC-CODE, TO MATCH THE
004200*                  DUAL-KEY LOCMSTR LAYOUT.  PER CTS REQ 6104.
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS NEXT-PAGE.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT TRNADD
005700     ASSIGN TO UT-S-TRNADD
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100     SELECT TRNGOOD
006200     ASSIGN TO UT-S-TRNGOOD
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT TRNERR
006700     ASSIGN TO UT-S-TRNERR
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT LOCMSTR
007200            ASSIGN       TO LOCMSTR
007300            ORGANIZATION IS INDEXED
007400            ACCESS MODE  IS RANDOM
007500            RECORD KEY   IS LOCMSTR-ID-KEY
007600            FILE STATUS  IS LOCMSTR-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 100 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(100).
008700
008800****** THIS FILE IS PASSED IN FROM THE NETWORK MAINTENANCE SCREENS
008900****** IT CONSISTS OF ALL LINK ADD/CHANGE REQUESTS ENTERED
009000****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
009100****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
009200 FD  TRNADD
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS TRNADD-REC.
009800 01  TRNADD-REC.
009900     05  TRNADD-REC-TYPE             PIC X(01).
010000         88  TRNADD-DETAIL           VALUE "D".
010100         88  TRNADD-TRAILER          VALUE "T".
010200     05  TRNADD-TRN-ORIGIN-ID        PIC 9(09).
010300     05  TRNADD-TRN-DEST-ID          PIC 9(09).
010400     05  TRNADD-TRN-TYPE             PIC X(08).
010500     05  TRNADD-OP-DAYS-TBL.
010600         10  TRNADD-OP-DAYS OCCURS 7 TIMES
010700                                 PIC 9(01).
010800     05  TRNADD-OP-DAYS-CNT          PIC 9(01).
010900     05  FILLER                      PIC X(44).
010950 01  TRNADD-REC-ALPHA REDEFINES TRNADD-REC PIC X(80).
011000
011100****** THIS FILE IS WRITTEN FOR ALL LINK RECORDS THAT PASS
011200****** THE PROGRAM'S EDIT ROUTINES, FOR TRNUPDT TO APPLY
011300 FD  TRNGOOD
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     BLOCK CONTAINS 0 RECORDS
011700     RECORD CONTAINS 80 CHARACTERS
011800     DATA RECORD IS TRNGOOD-REC.
011900 01  TRNGOOD-REC.
012000     05  TRNGOOD-REC-TYPE            PIC X(01).
012100     05  TRNGOOD-TRN-ORIGIN-ID       PIC 9(09).
012200     05  TRNGOOD-TRN-DEST-ID         PIC 9(09).
012300     05  TRNGOOD-TRN-TYPE            PIC X(08).
012400     05  TRNGOOD-OP-DAYS-TBL.
012500         10  TRNGOOD-OP-DAYS OCCURS 7 TIMES
012600                                 PIC 9(01).
012700     05  TRNGOOD-OP-DAYS-CNT         PIC 9(01).
012800     05  FILLER                      PIC X(44).
012850 01  TRNGOOD-REC-ALPHA REDEFINES TRNGOOD-REC PIC X(80).
012900
013000 FD  TRNERR
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 120 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS TRNADD-REC-ERR.
013600 01  TRNADD-REC-ERR.
013700     05  ERR-MSG-TRN                 PIC X(40).
013800     05  REST-OF-TRN-REC             PIC X(80).
013900
014000* SAME DUAL-KEY LAYOUT AS CARRIED IN LOCUPDT -- HERE THE FILE IS
014100* OPENED INPUT-ONLY AND IS RANDOM-READ SOLELY TO PROVE AN
014200* ORIGIN/DEST LOC-ID IS ON FILE (R8).  THE ALTERNATE PATH ON
014300* LOC-CODE IS NOT OPENED HERE -- THIS PROGRAM NEVER LOOKS UP BY
014400* CODE.
014500 FD  LOCMSTR
014600     RECORD CONTAINS 121 CHARACTERS
014700     DATA RECORD IS LOCMSTR-REC.
014800 01  LOCMSTR-REC.
014900     05  LOCMSTR-ID-KEY              PIC 9(09).
015000     05  FILLER                      PIC X(112).
015100
015200 WORKING-STORAGE SECTION.
015300
015400 01  FILE-STATUS-CODES.
015500     05  IFCODE                  PIC X(2).
015600         88 CODE-READ     VALUE SPACES.
015700         88 NO-MORE-DATA  VALUE "10".
015800     05  OFCODE                  PIC X(2).
015900         88 CODE-WRITE    VALUE SPACES.
016000     05  LOCMSTR-STATUS          PIC X(2).
016100         88 RECORD-FOUND    VALUE "00".
016200         88 RECORD-NOT-FOUND VALUE "23".
016300
016400 01  WS-TRAILER-REC.
016500     05  FILLER                      PIC X(1).
016600     05  IN-RECORD-COUNT             PIC 9(9).
016700     05  FILLER                      PIC X(70).
016800
016900* ALPHANUMERIC VIEW OF THE OPERATING-DAYS TABLE, USED BY THE
017000* COUNT EDIT BELOW TO SCAN FOR A STRAY NON-ZERO ENTRY PAST THE
017100* DECLARED COUNT WITHOUT A SEPARATE SET OF SUBSCRIPTED IF'S.
017200 01  WS-OP-DAYS-EDIT.
017300     05  WS-OP-DAYS-EDIT-TBL OCCURS 7 TIMES PIC 9(01).
017400 01  WS-OP-DAYS-EDIT-ALPHA REDEFINES WS-OP-DAYS-EDIT
017500                                 PIC X(07).
017600
017700 01  COUNTERS-AND-SWITCHES.
017800     05 RECORDS-READ             PIC 9(7) COMP.
017900     05 RECORDS-WRITTEN          PIC 9(7) COMP.
018000     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
018100     05 DAY-SUB                  PIC 9(02) COMP.
018200
018300 01  FLAGS-AND-SWITCHES.
018400     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
018500         88 NO-MORE-DATA-2 VALUE "N".
018600     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
018700         88 RECORD-ERROR-FOUND VALUE "Y".
018800         88 VALID-RECORD  VALUE "N".
018900
019000 COPY ABENDREC.
019100
019200 PROCEDURE DIVISION.
019300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019400     PERFORM 100-MAINLINE THRU 100-EXIT
019500             UNTIL NO-MORE-DATA-2 OR TRNADD-TRAILER.
019600     PERFORM 900-CLEANUP THRU 900-EXIT.
019700     MOVE +0 TO RETURN-CODE.
019800     GOBACK.
019900
020000 000-HOUSEKEEPING.
020100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020200     DISPLAY "******** BEGIN JOB TRNEDIT ********".
020300     INITIALIZE COUNTERS-AND-SWITCHES, WS-TRAILER-REC.
020400     OPEN INPUT TRNADD.
020500     OPEN INPUT LOCMSTR.
020600     OPEN OUTPUT TRNGOOD, TRNERR, SYSOUT.
020700     PERFORM 900-READ-TRNADD THRU 900-EXIT.
020800     IF NO-MORE-DATA-2
020900         MOVE "EMPTY TRNADD INPUT FILE" TO ABEND-REASON
021000         GO TO 1000-ABEND-RTN.
021100 000-EXIT.
021200     EXIT.
021300
021400 100-MAINLINE.
021500     MOVE "100-MAINLINE" TO PARA-NAME.
021600     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
021700
021800     IF RECORD-ERROR-FOUND
021900         ADD +1 TO RECORDS-IN-ERROR
022000         PERFORM 710-WRITE-TRNERR THRU 710-EXIT
022100     ELSE
022200         ADD +1 TO RECORDS-WRITTEN
022300         PERFORM 700-WRITE-TRNGOOD THRU 700-EXIT.
022400
022500     PERFORM 900-READ-TRNADD THRU 900-EXIT.
022600 100-EXIT.
022700     EXIT.
022800
022900 300-FIELD-EDITS.
023000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
023100     MOVE "N" TO ERROR-FOUND-SW.
023200
023300******** R8 -- BOTH ENDPOINTS MUST BE ON THE LOCATION MASTER
023400     PERFORM 320-EDIT-ORIGIN THRU 320-EXIT.
023500     IF RECORD-ERROR-FOUND
023600         GO TO 300-EXIT.
023700
023800     PERFORM 330-EDIT-DEST THRU 330-EXIT.
023900     IF RECORD-ERROR-FOUND
024000         GO TO 300-EXIT.
024100
024200******** R9 -- ORIGIN AND DEST MUST NOT BE THE SAME LOC-ID
024300     IF TRNADD-TRN-ORIGIN-ID = TRNADD-TRN-DEST-ID
024400         MOVE "*** ORIGIN AND DEST LOC-ID ARE THE SAME" TO
024500              ERR-MSG-TRN
024600         MOVE "Y" TO ERROR-FOUND-SW
024700         GO TO 300-EXIT.
024800
024900******** COUNT/DAYS EDIT -- OP-DAYS-CNT MUST AGREE WITH THE
025000******** NUMBER OF NON-ZERO ENTRIES ACTUALLY CARRIED
025100     PERFORM 360-EDIT-OP-DAYS THRU 360-EXIT.
025200
025300 300-EXIT.
025400     EXIT.
025500
025600 320-EDIT-ORIGIN.
025700     MOVE "320-EDIT-ORIGIN" TO PARA-NAME.
025800     MOVE TRNADD-TRN-ORIGIN-ID TO LOCMSTR-ID-KEY.
025900     READ LOCMSTR.
026000     IF NOT RECORD-FOUND
026100         MOVE "*** ORIGIN LOC-ID NOT ON LOCMSTR" TO ERR-MSG-TRN
026200         MOVE "Y" TO ERROR-FOUND-SW.
026300 320-EXIT.
026400     EXIT.
026500
026600 330-EDIT-DEST.
026700     MOVE "330-EDIT-DEST" TO PARA-NAME.
026800     MOVE TRNADD-TRN-DEST-ID TO LOCMSTR-ID-KEY.
026900     READ LOCMSTR.
027000     IF NOT RECORD-FOUND
027100         MOVE "*** DEST LOC-ID NOT ON LOCMSTR" TO ERR-MSG-TRN
027200         MOVE "Y" TO ERROR-FOUND-SW.
027300 330-EXIT.
027400     EXIT.
027500
027600 360-EDIT-OP-DAYS.
027700     MOVE "360-EDIT-OP-DAYS" TO PARA-NAME.
027800     MOVE TRNADD-OP-DAYS-TBL TO WS-OP-DAYS-EDIT.
027900     MOVE ZERO TO DAY-SUB.
028000     PERFORM 365-COUNT-OP-DAY THRU 365-EXIT
028100         VARYING DAY-SUB FROM 1 BY 1 UNTIL DAY-SUB > 7.
028200
028300     IF DAY-SUB - 1 NOT EQUAL TO TRNADD-OP-DAYS-CNT
028400         MOVE "*** TRN-OP-DAYS-CNT DOES NOT MATCH TABLE" TO
028500              ERR-MSG-TRN
028600         MOVE "Y" TO ERROR-FOUND-SW.
028700 360-EXIT.
028800     EXIT.
028900
029000* DAY-SUB IS LEFT ONE PAST THE LAST POPULATED SLOT WHEN THE
029100* TABLE IS PACKED LOW-TO-HIGH (THE SCREENS PACK IT THAT WAY);
029200* DAY-SUB - 1 IS THEREFORE THE ACTUAL COUNT OF NON-ZERO ENTRIES.
029300 365-COUNT-OP-DAY.
029400     IF WS-OP-DAYS-EDIT-TBL(DAY-SUB) = ZERO
029500         MOVE 8 TO DAY-SUB.
029600 365-EXIT.
029700     EXIT.
029800
029900 700-WRITE-TRNGOOD.
030000     MOVE "700-WRITE-TRNGOOD" TO PARA-NAME.
030100     MOVE "D"                       TO TRNGOOD-REC-TYPE.
030200     MOVE TRNADD-TRN-ORIGIN-ID      TO TRNGOOD-TRN-ORIGIN-ID.
030300     MOVE TRNADD-TRN-DEST-ID        TO TRNGOOD-TRN-DEST-ID.
030400     MOVE TRNADD-TRN-TYPE           TO TRNGOOD-TRN-TYPE.
030500     MOVE TRNADD-OP-DAYS-TBL        TO TRNGOOD-OP-DAYS-TBL.
030600     MOVE TRNADD-OP-DAYS-CNT        TO TRNGOOD-OP-DAYS-CNT.
030650     DISPLAY "** LINK ACCEPTED **" TRNGOOD-REC-ALPHA.
030700     WRITE TRNGOOD-REC.
030800 700-EXIT.
030900     EXIT.
031000
031100 710-WRITE-TRNERR.
031200     MOVE "710-WRITE-TRNERR" TO PARA-NAME.
031250     DISPLAY "** LINK REJECTED **" TRNADD-REC-ALPHA.
031300     MOVE TRNADD-REC TO REST-OF-TRN-REC.
031400     WRITE TRNADD-REC-ERR.
031500 710-EXIT.
031600     EXIT.
031700
031800 800-CLOSE-FILES.
031900     MOVE "800-CLOSE-FILES" TO PARA-NAME.
032000     CLOSE TRNADD, LOCMSTR, TRNGOOD, TRNERR, SYSOUT.
032100 800-EXIT.
032200     EXIT.
032300
032400 900-READ-TRNADD.
032500     MOVE "900-READ-TRNADD" TO PARA-NAME.
032600     READ TRNADD
032700         AT END
032800         MOVE "N" TO MORE-DATA-SW
032900         GO TO 900-EXIT
033000     END-READ.
033100     IF TRNADD-DETAIL
033200         ADD +1 TO RECORDS-READ.
033300     IF TRNADD-TRAILER
033400         MOVE TRNADD-REC TO WS-TRAILER-REC.
033500 900-EXIT.
033600     EXIT.
033700
033800 900-CLEANUP.
033900     MOVE "900-CLEANUP" TO PARA-NAME.
034000     IF NOT TRNADD-TRAILER
034100         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
034200         GO TO 1000-ABEND-RTN.
034300
034400     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
034500         MOVE "** TRNADD - # RECORDS OUT OF BALANCE"
034600                               TO ABEND-REASON
034700         MOVE RECORDS-READ    TO ACTUAL-VAL
034800         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
034900         WRITE SYSOUT-REC FROM ABEND-REC.
035000
035100     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
035200
035300     DISPLAY "** LINK RECORDS READ    **" RECORDS-READ.
035400     DISPLAY "** LINK RECORDS WRITTEN **" RECORDS-WRITTEN.
035500     DISPLAY "** LINK RECORDS IN ERROR **" RECORDS-IN-ERROR.
035600     DISPLAY "******** NORMAL END OF JOB TRNEDIT ********".
035700 900-EXIT.
035800     EXIT.
035900
036000 1000-ABEND-RTN.
036100     WRITE SYSOUT-REC FROM ABEND-REC.
036200     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
036300     DISPLAY "*** ABNORMAL END OF JOB-TRNEDIT ***" UPON CONSOLE.
