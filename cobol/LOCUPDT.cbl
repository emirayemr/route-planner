000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LOCUPDT.
000300 AUTHOR. M SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/97.
000600 DATE-COMPILED. 03/14/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM APPLIES THE "GOOD" LOCATION RECORDS
001200*          PRODUCED BY LOCEDIT TO THE LOCMSTR VSAM FILE.
001300*
001400*          A RESERVED CONTROL RECORD ON LOCMSTR (ID-KEY = ZERO,
001500*          CODE-KEY = LOW-VALUES) CARRIES THE HIGHEST LOC-ID
001600*          ASSIGNED SO FAR; THIS PROGRAM READS IT, ASSIGNS THE
001700*          NEXT LOC-ID TO EACH NEW LOCATION, AND REWRITES IT
001800*          BEFORE CLOSING.
001900*
002000*          A RECORD IS A "NEW" LOCATION WHEN LOCGOOD-LOC-ID IS
002100*          ZERO; OTHERWISE IT IS TREATED AS A CHANGE TO THE
002200*          EXISTING LOCMSTR ENTRY FOR THAT ID, LOOKED UP BY THE
002300*          PRIME KEY (LOCMSTR-ID-KEY), NOT BY LOC-CODE.
002400*
002500******************************************************************
002600         INPUT FILE               -   DDS0002.LOCGOOD
002700         VSAM MASTER FILE         -   DDS0002.LOCMSTR
002800         DUMP FILE                -   SYSOUT
002900******************************************************************
003000* MODIFICATION HISTORY
003100*   03/14/97  MS   ORIGINAL PROGRAM - CTS REQ 4471.
003200*   11/02/98  MS   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON THIS
003300*                  RECORD, NO CHANGE REQUIRED.
003400*   06/09/03  RDK  ADDED LOC-CITY PER CTS REQ 5820.
003500*   02/17/09  RDK  ADDED LOCMSTR-ID-KEY AS THE PRIME VSAM KEY,
003600*                  WITH LOC-CODE DEMOTED TO A UNIQUE ALTERNATE
003700*                  KEY, SO TRNEDIT CAN VALIDATE ORIGIN/DEST
003800*                  LINKS BY LOC-ID.  PER CTS REQ 6104.
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700     ASSIGN TO UT-S-SYSOUT
004800       ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT LOCGOOD
005100     ASSIGN TO UT-S-LOCGOOD
005200       ACCESS MODE IS SEQUENTIAL
005300       FILE STATUS IS OFCODE.
005400
005500     SELECT LOCMSTR
005600            ASSIGN       TO LOCMSTR
005700            ORGANIZATION IS INDEXED
005800            ACCESS MODE  IS RANDOM
005900            RECORD KEY   IS LOCMSTR-ID-KEY
006000            ALTERNATE RECORD KEY IS LOCMSTR-CODE-KEY
006100            FILE STATUS  IS LOCMSTR-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD
006800     RECORD CONTAINS 100 CHARACTERS
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS SYSOUT-REC.
007100 01  SYSOUT-REC  PIC X(100).
007200
007300 FD  LOCGOOD
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 121 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS LOCGOOD-REC.
007900 01  LOCGOOD-REC.
008000     05  LOCGOOD-REC-TYPE            PIC X(01).
008100     05  LOCGOOD-LOC-ID              PIC 9(09).
008200     05  LOCGOOD-LOC-NAME            PIC X(40).
008300     05  LOCGOOD-LOC-COUNTRY         PIC X(30).
008400     05  LOCGOOD-LOC-CITY            PIC X(30).
008500     05  LOCGOOD-LOC-CODE            PIC X(10).
008520     05  FILLER                      PIC X(01).
008550 01  LOCGOOD-REC-ALPHA REDEFINES LOCGOOD-REC PIC X(121).
008600
008700* TWO KEYS ARE CARRIED ON THE FRONT OF THE MASTER RECORD, AHEAD OF
008800* THE FULL LOCATION-REC LAYOUT (COPY LOCREC BELOW HOLDS THE REST):
008900* LOCMSTR-ID-KEY IS THE PRIME KEY (LOC-ID, VSAM-ASSIGNED) AND IS
009000* WHAT TRNEDIT RANDOM-READS TO PROVE AN ORIGIN OR DEST EXISTS.
009100* LOCMSTR-CODE-KEY IS A UNIQUE ALTERNATE KEY (LOC-CODE) -- A
009200* DUPLICATE-KEY CONDITION ON WRITE IS HOW THE CODE-UNIQUENESS
009300* RULE IS ENFORCED, THE SAME WAY TRNMSTR ENFORCES ITS OWN KEY.
009400 FD  LOCMSTR
009500     RECORD CONTAINS 121 CHARACTERS
009600     DATA RECORD IS LOCMSTR-REC.
009700 01  LOCMSTR-REC.
009800     05  LOCMSTR-ID-KEY              PIC 9(09).
009900     05  LOCMSTR-CODE-KEY            PIC X(10).
009950     05  FILLER                      PIC X(102).
009960 01  LOCMSTR-REC-ALPHA REDEFINES LOCMSTR-REC PIC X(121).
010100
010200 WORKING-STORAGE SECTION.
010300
010400 01  FILE-STATUS-CODES.
010500     05  IFCODE                  PIC X(2).
010600         88 CODE-READ     VALUE SPACES.
010700         88 NO-MORE-DATA  VALUE "10".
010800     05  LOCMSTR-STATUS          PIC X(2).
010900         88 RECORD-FOUND    VALUE "00".
011000         88 RECORD-NOT-FOUND VALUE "23".
011100
011200 COPY LOCREC.
011300
011400* CONTROL RECORD -- SAME LAYOUT AS LOCATION-REC BUT KEPT UNDER A
011500* RESERVED ID-KEY OF ZERO (NO REAL LOCATION IS EVER ASSIGNED
011600* LOC-ID ZERO) SO IT CANNOT COLLIDE WITH A REAL LOCMSTR ENTRY.
011700* ITS CODE-KEY IS LOW-VALUES, EQUALLY RESERVED.  LOC-ID ON THIS
011800* RECORD IS THE HIGH-WATER MARK.
011900 01  WS-CONTROL-KEY-GROUP.
011920     05  WS-CONTROL-ID-KEY           PIC 9(09) VALUE ZERO.
011940     05  WS-CONTROL-CODE-KEY         PIC X(10) VALUE LOW-VALUES.
011960 01  WS-CONTROL-KEY-ALPHA REDEFINES WS-CONTROL-KEY-GROUP
011980                                     PIC X(19).
012100
012200 01  MORE-LOCGOOD-SW                 PIC X(01) VALUE "Y".
012300     88 NO-MORE-LOCGOOD  VALUE "N".
012400
012500 01  COUNTERS-AND-ACCUMULATORS.
012600     05 RECORDS-READ              PIC 9(7) COMP.
012700     05 RECORDS-ADDED             PIC 9(7) COMP.
012800     05 RECORDS-CHANGED           PIC 9(7) COMP.
012900     05 WS-NEXT-LOC-ID            PIC 9(9) COMP.
013000
013100 COPY ABENDREC.
013200
013300 PROCEDURE DIVISION.
013400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013500     PERFORM 100-MAINLINE THRU 100-EXIT
013600             UNTIL NO-MORE-LOCGOOD.
013700     PERFORM 900-CLEANUP THRU 900-EXIT.
013800     MOVE +0 TO RETURN-CODE.
013900     GOBACK.
014000
014100 000-HOUSEKEEPING.
014200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014300     DISPLAY "******** BEGIN JOB LOCUPDT ********".
014400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
014500     OPEN INPUT LOCGOOD.
014600     OPEN I-O LOCMSTR.
014700     OPEN OUTPUT SYSOUT.
014800
014900     MOVE WS-CONTROL-ID-KEY TO LOCMSTR-ID-KEY.
014950     DISPLAY "** CONTROL RECORD KEY ON ENTRY **" WS-CONTROL-KEY-ALPHA.
015000     READ LOCMSTR INTO LOCATION-REC.
015100     IF RECORD-FOUND
015200         MOVE LOC-ID TO WS-NEXT-LOC-ID
015300     ELSE
015400         MOVE ZERO TO WS-NEXT-LOC-ID.
015500
015600     PERFORM 900-READ-LOCGOOD THRU 900-EXIT.
015700 000-EXIT.
015800     EXIT.
015900
016000 100-MAINLINE.
016100     MOVE "100-MAINLINE" TO PARA-NAME.
016200     IF LOCGOOD-LOC-ID = ZERO
016300         PERFORM 400-ADD-LOCATION THRU 400-EXIT
016400     ELSE
016500         PERFORM 420-CHANGE-LOCATION THRU 420-EXIT.
016600     PERFORM 900-READ-LOCGOOD THRU 900-EXIT.
016700 100-EXIT.
016800     EXIT.
016900
017000 400-ADD-LOCATION.
017100     MOVE "400-ADD-LOCATION" TO PARA-NAME.
017200     ADD +1 TO WS-NEXT-LOC-ID.
017300     MOVE WS-NEXT-LOC-ID           TO LOC-ID.
017400     MOVE LOCGOOD-LOC-NAME         TO LOC-NAME.
017500     MOVE LOCGOOD-LOC-COUNTRY      TO LOC-COUNTRY.
017600     MOVE LOCGOOD-LOC-CITY         TO LOC-CITY.
017700     MOVE LOCGOOD-LOC-CODE         TO LOC-CODE.
017800     MOVE LOC-ID                   TO LOCMSTR-ID-KEY.
017900     MOVE LOC-CODE                 TO LOCMSTR-CODE-KEY.
018000
018100     WRITE LOCMSTR-REC FROM LOCATION-REC
018200       INVALID KEY
018300         MOVE "** DUPLICATE LOC-CODE ON ADD" TO ABEND-REASON
018400         MOVE LOC-CODE TO ACTUAL-VAL
018450         DISPLAY "** REJECTED LOCGOOD RECORD **" LOCGOOD-REC-ALPHA
018500         GO TO 1000-ABEND-RTN
018600     END-WRITE.
018700     ADD +1 TO RECORDS-ADDED.
018800 400-EXIT.
018900     EXIT.
019000
019100 420-CHANGE-LOCATION.
019200     MOVE "420-CHANGE-LOCATION" TO PARA-NAME.
019300     MOVE LOCGOOD-LOC-ID TO LOCMSTR-ID-KEY.
019400     READ LOCMSTR INTO LOCATION-REC.
019500     IF NOT RECORD-FOUND
019600         MOVE "** LOC-ID NOT ON LOCMSTR FOR CHANGE" TO
019700              ABEND-REASON
019800         MOVE LOCMSTR-STATUS TO EXPECTED-VAL
019900         MOVE LOCGOOD-LOC-ID TO ACTUAL-VAL
019950         DISPLAY "** LOCGOOD RECORD ON HAND **" LOCGOOD-REC-ALPHA
020000         GO TO 1000-ABEND-RTN.
020100
020200     MOVE LOCGOOD-LOC-NAME         TO LOC-NAME.
020300     MOVE LOCGOOD-LOC-COUNTRY      TO LOC-COUNTRY.
020400     MOVE LOCGOOD-LOC-CITY         TO LOC-CITY.
020500
020600     REWRITE LOCMSTR-REC FROM LOCATION-REC
020700       INVALID KEY
020800         MOVE "** PROBLEM REWRITING LOCMSTR" TO ABEND-REASON
020900         MOVE LOCMSTR-STATUS TO EXPECTED-VAL
021000         GO TO 1000-ABEND-RTN
021100     END-REWRITE.
021200     ADD +1 TO RECORDS-CHANGED.
021300 420-EXIT.
021400     EXIT.
021500
021600 800-CLOSE-FILES.
021700     MOVE "800-CLOSE-FILES" TO PARA-NAME.
021800     MOVE WS-CONTROL-ID-KEY   TO LOCMSTR-ID-KEY.
021900     MOVE WS-NEXT-LOC-ID      TO LOC-ID.
022000     MOVE SPACES              TO LOC-NAME LOC-COUNTRY LOC-CITY.
022100     MOVE WS-CONTROL-CODE-KEY TO LOC-CODE.
022200     REWRITE LOCMSTR-REC FROM LOCATION-REC
022300       INVALID KEY
022400         WRITE LOCMSTR-REC FROM LOCATION-REC
022500     END-REWRITE.
022600     CLOSE LOCGOOD, LOCMSTR, SYSOUT.
022700 800-EXIT.
022800     EXIT.
022900
023000 900-READ-LOCGOOD.
023100     MOVE "900-READ-LOCGOOD" TO PARA-NAME.
023200     READ LOCGOOD
023300         AT END
023400         MOVE "N" TO MORE-LOCGOOD-SW
023500         GO TO 900-EXIT
023600     END-READ.
023700     ADD +1 TO RECORDS-READ.
023800 900-EXIT.
023900     EXIT.
024000
024100 900-CLEANUP.
024200     MOVE "900-CLEANUP" TO PARA-NAME.
024300     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
024400     DISPLAY "** LOCATION RECORDS READ    **" RECORDS-READ.
024500     DISPLAY "** LOCATION RECORDS ADDED   **" RECORDS-ADDED.
024600     DISPLAY "** LOCATION RECORDS CHANGED **" RECORDS-CHANGED.
024700     DISPLAY "******** NORMAL END OF JOB LOCUPDT ********".
024800 900-EXIT.
024900     EXIT.
025000
025100 1000-ABEND-RTN.
025200     WRITE SYSOUT-REC FROM ABEND-REC.
025300     CLOSE LOCGOOD, LOCMSTR, SYSOUT.
025400     DISPLAY "*** ABNORMAL END OF JOB-LOCUPDT ***" UPON CONSOLE.
