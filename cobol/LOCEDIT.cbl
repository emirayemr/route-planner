000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  LOCEDIT.
000400 AUTHOR. M SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/97.
000700 DATE-COMPILED. 03/14/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A DAILY LOCATION ADD/CHANGE FILE
001300*          PRODUCED BY THE ROUTE-NETWORK MAINTENANCE SCREENS.
001400*
001500*          IT CONTAINS A SINGLE RECORD FOR EVERY LOCATION TO BE
001600*          ADDED OR CHANGED ON THE NETWORK.
001700*
001800*          THE PROGRAM NORMALIZES LOC-CODE AND LOC-COUNTRY TO
001900*          UPPERCASE, TRIMS THEM, EDITS LOC-CODE'S FORMAT,
002000*          BALANCES FINAL RECORDS-READ VERSUS A TRAILER REC, AND
002100*          WRITES A "GOOD" LOCATION RECORDS OUTPUT FILE FOR
002200*          LOCUPDT TO APPLY TO LOCMSTR.
002300*
002400******************************************************************
002500         INPUT FILE              -   DDS0002.LOCADD
002600         OUTPUT FILE PRODUCED    -   DDS0002.LOCGOOD
002700         OUTPUT ERROR FILE       -   DDS0002.LOCERR
002800         DUMP FILE               -   SYSOUT
002900******************************************************************
003000* MODIFICATION HISTORY
003100*   03/14/97  MS   ORIGINAL PROGRAM - CTS REQ 4471.
003200*   11/02/98  MS   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON THIS
003300*                  RECORD, NO CHANGE REQUIRED.
003400*   06/09/03  RDK  ADDED LOC-CITY EDIT PER CTS REQ 5820.
003500*   02/17/09  TGD  REJECT LOC-CODE OUTSIDE 3-10 CHARS OR WITH
003600*                  ANY CHARACTER OTHER THAN A-Z/0-9 PER CTS REQ
003700*                  6104 (BAD CODES WERE GETTING PAST DATA ENTRY).
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS NEXT-PAGE.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT LOCADD
005200     ASSIGN TO UT-S-LOCADD
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500
005600     SELECT LOCGOOD
005700     ASSIGN TO UT-S-LOCGOOD
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100     SELECT LOCERR
006200     ASSIGN TO UT-S-LOCERR
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 100 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC  PIC X(100).
007500
007600****** THIS FILE IS PASSED IN FROM THE NETWORK MAINTENANCE SCREENS
007700****** IT CONSISTS OF ALL LOCATION ADD/CHANGE REQUESTS ENTERED
007800****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
007900****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
008000 FD  LOCADD
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 121 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS LOCADD-REC.
008600 01  LOCADD-REC.
008700     05  LOCADD-REC-TYPE             PIC X(01).
008800         88  LOCADD-DETAIL           VALUE "D".
008900         88  LOCADD-TRAILER          VALUE "T".
009000     05  LOCADD-LOC-ID               PIC 9(09).
009100     05  LOCADD-LOC-NAME             PIC X(40).
009200     05  LOCADD-LOC-COUNTRY          PIC X(30).
009300     05  LOCADD-LOC-CITY             PIC X(30).
009400     05  LOCADD-LOC-CODE             PIC X(10).
009420     05  FILLER                      PIC X(01).
009450 01  LOCADD-REC-ALPHA REDEFINES LOCADD-REC PIC X(121).
009500
009600****** THIS FILE IS WRITTEN FOR ALL LOCATION RECORDS THAT PASS
009700****** THE PROGRAM'S EDIT ROUTINES, FOR LOCUPDT TO APPLY
009800 FD  LOCGOOD
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     BLOCK CONTAINS 0 RECORDS
010200     RECORD CONTAINS 121 CHARACTERS
010300     DATA RECORD IS LOCGOOD-REC.
010400 01  LOCGOOD-REC.
010500     05  LOCGOOD-REC-TYPE            PIC X(01).
010600     05  LOCGOOD-LOC-ID              PIC 9(09).
010700     05  LOCGOOD-LOC-NAME            PIC X(40).
010800     05  LOCGOOD-LOC-COUNTRY         PIC X(30).
010900     05  LOCGOOD-LOC-CITY            PIC X(30).
011000     05  LOCGOOD-LOC-CODE            PIC X(10).
011020     05  FILLER                      PIC X(01).
011050 01  LOCGOOD-REC-ALPHA REDEFINES LOCGOOD-REC PIC X(121).
011100
011200 FD  LOCERR
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 161 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS LOCADD-REC-ERR.
011800 01  LOCADD-REC-ERR.
011900     05  ERR-MSG-LOC                 PIC X(40).
012000     05  REST-OF-LOC-REC             PIC X(121).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  IFCODE                  PIC X(2).
012600         88 CODE-READ     VALUE SPACES.
012700         88 NO-MORE-DATA  VALUE "10".
012800     05  OFCODE                  PIC X(2).
012900         88 CODE-WRITE    VALUE SPACES.
013000
013100 01  WS-TRAILER-REC.
013200     05  FILLER                      PIC X(1).
013300     05  IN-RECORD-COUNT             PIC 9(9).
013400     05  FILLER                      PIC X(70).
013500
013600 01  WS-NORM-CODE                    PIC X(10).
013700 01  WS-NORM-COUNTRY                 PIC X(30).
013800 01  WS-CODE-LTH                     PIC 9(02) COMP.
013900
014000* REDEFINES OF THE NORMALIZED CODE FOR CHARACTER-BY-CHARACTER
014100* SCAN DURING THE FORMAT EDIT (R6).
014200 01  WS-NORM-CODE-TBL REDEFINES WS-NORM-CODE.
014300     05  WS-NORM-CODE-CHAR OCCURS 10 TIMES PIC X(01).
014400
014500 01  WS-LOWER-ALPHABET               PIC X(26) VALUE
014600     "abcdefghijklmnopqrstuvwxyz".
014700 01  WS-UPPER-ALPHABET               PIC X(26) VALUE
014800     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014900
015000 01  COUNTERS-AND-SWITCHES.
015100     05 RECORDS-READ             PIC 9(7) COMP.
015200     05 RECORDS-WRITTEN          PIC 9(7) COMP.
015300     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
015400     05 CHAR-SUB                 PIC 9(02) COMP.
015500
015600 01  FLAGS-AND-SWITCHES.
015700     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
015800         88 NO-MORE-DATA-2 VALUE "N".
015900     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".
016000         88 RECORD-ERROR-FOUND VALUE "Y".
016100         88 VALID-RECORD  VALUE "N".
016200
016300 COPY ABENDREC.
016400
016500 PROCEDURE DIVISION.
016600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016700     PERFORM 100-MAINLINE THRU 100-EXIT
016800             UNTIL NO-MORE-DATA-2 OR LOCADD-TRAILER.
016900     PERFORM 900-CLEANUP THRU 900-EXIT.
017000     MOVE +0 TO RETURN-CODE.
017100     GOBACK.
017200
017300 000-HOUSEKEEPING.
017400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017500     DISPLAY "******** BEGIN JOB LOCEDIT ********".
017600     INITIALIZE COUNTERS-AND-SWITCHES, WS-TRAILER-REC.
017700     OPEN INPUT LOCADD.
017800     OPEN OUTPUT LOCGOOD, LOCERR, SYSOUT.
017900     PERFORM 900-READ-LOCADD THRU 900-EXIT.
018000     IF NO-MORE-DATA-2
018100         MOVE "EMPTY LOCADD INPUT FILE" TO ABEND-REASON
018200         GO TO 1000-ABEND-RTN.
018300 000-EXIT.
018400     EXIT.
018500
018600 100-MAINLINE.
018700     MOVE "100-MAINLINE" TO PARA-NAME.
018800     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
018900
019000     IF RECORD-ERROR-FOUND
019100         ADD +1 TO RECORDS-IN-ERROR
019200         PERFORM 710-WRITE-LOCERR THRU 710-EXIT
019300     ELSE
019400         ADD +1 TO RECORDS-WRITTEN
019500         PERFORM 700-WRITE-LOCGOOD THRU 700-EXIT.
019600
019700     PERFORM 900-READ-LOCADD THRU 900-EXIT.
019800 100-EXIT.
019900     EXIT.
020000
020100 300-FIELD-EDITS.
020200     MOVE "300-FIELD-EDITS" TO PARA-NAME.
020300     MOVE "N" TO ERROR-FOUND-SW.
020400
020500******** R7 -- TRIM AND UPPERCASE LOC-CODE AND LOC-COUNTRY
020600     MOVE LOCADD-LOC-CODE TO WS-NORM-CODE.
020700     PERFORM 320-TRIM-AND-FOLD-CODE THRU 320-EXIT.
020800
020900     MOVE LOCADD-LOC-COUNTRY TO WS-NORM-COUNTRY.
021000     PERFORM 340-FOLD-COUNTRY THRU 340-EXIT.
021100
021200******** R6 -- LOC-CODE MUST BE 3-10 CHARS, A-Z/0-9 ONLY
021300     PERFORM 360-EDIT-CODE-FORMAT THRU 360-EXIT.
021400
021500 300-EXIT.
021600     EXIT.
021700
021800 320-TRIM-AND-FOLD-CODE.
021900     MOVE "320-TRIM-AND-FOLD-CODE" TO PARA-NAME.
022000     INSPECT WS-NORM-CODE
022100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
022200* TRAILING SPACES ALREADY SORT LOW UNDER "TRIM"; THE FORMAT EDIT
022300* BELOW REJECTS EMBEDDED BLANKS, SO NO SEPARATE LEFT-JUSTIFY
022400* STEP IS NEEDED HERE -- LOC-CODE IS ENTERED LEFT-JUSTIFIED BY
022500* THE SCREEN.
022600 320-EXIT.
022700     EXIT.
022800
022900 340-FOLD-COUNTRY.
023000     MOVE "340-FOLD-COUNTRY" TO PARA-NAME.
023100     INSPECT WS-NORM-COUNTRY
023200         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
023300 340-EXIT.
023400     EXIT.
023500
023600 360-EDIT-CODE-FORMAT.
023700     MOVE "360-EDIT-CODE-FORMAT" TO PARA-NAME.
023800     MOVE ZERO TO WS-CODE-LTH.
023900     INSPECT WS-NORM-CODE TALLYING WS-CODE-LTH
024000         FOR CHARACTERS BEFORE INITIAL SPACE.
024100
024200     IF WS-CODE-LTH < 3 OR WS-CODE-LTH > 10
024300         MOVE "*** LOC-CODE NOT 3-10 CHARACTERS" TO
024400              ERR-MSG-LOC
024500         MOVE "Y" TO ERROR-FOUND-SW
024600         GO TO 360-EXIT.
024700
024800     PERFORM 365-EDIT-CODE-CHAR THRU 365-EXIT
024900         VARYING CHAR-SUB FROM 1 BY 1 UNTIL
025000         CHAR-SUB > WS-CODE-LTH OR RECORD-ERROR-FOUND.
025100 360-EXIT.
025200     EXIT.
025300
025400 365-EDIT-CODE-CHAR.
025500     IF WS-NORM-CODE-CHAR(CHAR-SUB) NOT ALPHABETIC-UPPER
025600        AND WS-NORM-CODE-CHAR(CHAR-SUB) NOT NUMERIC
025700         MOVE "*** LOC-CODE HAS A NON-ALPHANUMERIC CHAR" TO
025800              ERR-MSG-LOC
025900         MOVE "Y" TO ERROR-FOUND-SW.
026000 365-EXIT.
026100     EXIT.
026200
026300 700-WRITE-LOCGOOD.
026400     MOVE "700-WRITE-LOCGOOD" TO PARA-NAME.
026500     MOVE "D"                    TO LOCGOOD-REC-TYPE.
026600     MOVE LOCADD-LOC-ID          TO LOCGOOD-LOC-ID.
026700     MOVE LOCADD-LOC-NAME        TO LOCGOOD-LOC-NAME.
026800     MOVE WS-NORM-COUNTRY        TO LOCGOOD-LOC-COUNTRY.
026900     MOVE LOCADD-LOC-CITY        TO LOCGOOD-LOC-CITY.
027000     MOVE WS-NORM-CODE           TO LOCGOOD-LOC-CODE.
027050     DISPLAY "** LOCATION ACCEPTED **" LOCGOOD-REC-ALPHA.
027100     WRITE LOCGOOD-REC.
027200 700-EXIT.
027300     EXIT.
027400
027500 710-WRITE-LOCERR.
027600     MOVE "710-WRITE-LOCERR" TO PARA-NAME.
027650     DISPLAY "** LOCATION REJECTED **" LOCADD-REC-ALPHA.
027700     MOVE LOCADD-REC TO REST-OF-LOC-REC.
027800     WRITE LOCADD-REC-ERR.
027900 710-EXIT.
028000     EXIT.
028100
028200 800-CLOSE-FILES.
028300     MOVE "800-CLOSE-FILES" TO PARA-NAME.
028400     CLOSE LOCADD, LOCGOOD, LOCERR, SYSOUT.
028500 800-EXIT.
028600     EXIT.
028700
028800 900-READ-LOCADD.
028900     MOVE "900-READ-LOCADD" TO PARA-NAME.
029000     READ LOCADD
029100         AT END
029200         MOVE "N" TO MORE-DATA-SW
029300         GO TO 900-EXIT
029400     END-READ.
029500     IF LOCADD-DETAIL
029600         ADD +1 TO RECORDS-READ.
029700     IF LOCADD-TRAILER
029800         MOVE LOCADD-REC TO WS-TRAILER-REC.
029900 900-EXIT.
030000     EXIT.
030100
030200 900-CLEANUP.
030300     MOVE "900-CLEANUP" TO PARA-NAME.
030400     IF NOT LOCADD-TRAILER
030500         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
030600         GO TO 1000-ABEND-RTN.
030700
030800     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
030900         MOVE "** LOCADD - # RECORDS OUT OF BALANCE"
031000                               TO ABEND-REASON
031100         MOVE RECORDS-READ    TO ACTUAL-VAL
031200         MOVE IN-RECORD-COUNT TO EXPECTED-VAL
031300         WRITE SYSOUT-REC FROM ABEND-REC.
031400
031500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
031600
031700     DISPLAY "** LOCATION RECORDS READ    **" RECORDS-READ.
031800     DISPLAY "** LOCATION RECORDS WRITTEN **" RECORDS-WRITTEN.
031900     DISPLAY "** LOCATION RECORDS IN ERROR **" RECORDS-IN-ERROR.
032000     DISPLAY "******** NORMAL END OF JOB LOCEDIT ********".
032100 900-EXIT.
032200     EXIT.
032300
032400 1000-ABEND-RTN.
032500     WRITE SYSOUT-REC FROM ABEND-REC.
032600     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
032700     DISPLAY "*** ABNORMAL END OF JOB-LOCEDIT ***" UPON CONSOLE.
