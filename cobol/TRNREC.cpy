000100******************************************************************
000200* COPYBOOK.    TRNREC
000300* AUTHOR.      M SAYLES
000400* INSTALLATION. COBOL DEVELOPMENT CENTER.
000500* DATE-WRITTEN. 03/14/97.
000600* SECURITY.    NON-CONFIDENTIAL.
000700******************************************************************
000800* RECORD LAYOUT FOR THE ROUTE-NETWORK TRANSPORTATION MASTER
000900* (THE "LINKS" OR "EDGES" OF THE NETWORK).  TRN-KEY-ALPHA IS A
001000* REDEFINITION OF THE ORIGIN/DEST/TYPE GROUP AND IS USED AS THE
001100* VSAM RECORD KEY ON TRNMSTR -- A DUPLICATE-KEY CONDITION ON
001200* WRITE IS HOW THE UNIQUENESS RULE (ORIGIN,DEST,TYPE) IS
001300* ENFORCED.  TRN-OP-DAYS IS AN EMPTY TABLE (TRN-OP-DAYS-CNT = 0)
001400* WHEN THE LINK RUNS EVERY DAY.
001500******************************************************************
001600* MODIFICATION HISTORY
001700*   03/14/97  MS   ORIGINAL COPYBOOK - CTS REQ 4471.
001800*   11/02/98  MS   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT,
001900*                  NO CHANGE REQUIRED.
002000*   08/22/01  RDK  ADDED TRN-OP-DAYS/TRN-OP-DAYS-CNT PER CTS REQ
002100*                  5310 (OPERATING-SCHEDULE FILTER ON ROUTFIND).
002200******************************************************************
002300 01  TRANSPORTATION-REC.
002400     05  TRN-KEY-GROUP.
002500         10  TRN-ORIGIN-ID           PIC 9(09) COMP.
002600         10  TRN-DEST-ID             PIC 9(09) COMP.
002700         10  TRN-TYPE                PIC X(08).
002800             88  TRN-TYPE-FLIGHT     VALUE "FLIGHT  ".
002900             88  TRN-TYPE-BUS        VALUE "BUS     ".
003000             88  TRN-TYPE-SUBWAY     VALUE "SUBWAY  ".
003100             88  TRN-TYPE-UBER       VALUE "UBER    ".
003200     05  TRN-KEY-ALPHA REDEFINES TRN-KEY-GROUP
003300                                 PIC X(16).
003400     05  TRN-ID                      PIC 9(09) COMP.
003500     05  TRN-OP-DAYS-TBL.
003600         10  TRN-OP-DAYS OCCURS 7 TIMES
003700                                 PIC 9(01) COMP.
003800     05  TRN-OP-DAYS-CNT             PIC 9(01) COMP.
003900     05  FILLER                      PIC X(01).
