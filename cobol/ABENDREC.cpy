000100******************************************************************
000200* COPYBOOK.    ABENDREC
000300* AUTHOR.      J SAYLES
000400* INSTALLATION. COBOL DEVELOPMENT CENTER.
000500* DATE-WRITTEN. 01/23/88.
000600* SECURITY.    NON-CONFIDENTIAL.
000700******************************************************************
000800* STANDARD SHOP TRACE/ABEND RECORD.  PARA-NAME IS STAMPED AT THE
000900* TOP OF EVERY PARAGRAPH SO THAT WHATEVER IS ON THIS RECORD WHEN
001000* A JOB GOES DOWN TELLS YOU WHERE IT WAS.  WRITTEN TO SYSOUT
001100* IMMEDIATELY BEFORE 1000-ABEND-RTN FORCES THE RETURN CODE.
001200******************************************************************
001300* MODIFICATION HISTORY
001400*   01/23/88  JS   ORIGINAL COPYBOOK.
001500*   09/09/99  JS   Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
001600*                  NO CHANGE REQUIRED.
001700******************************************************************
001800 01  ABEND-REC.
001900     05  PARA-NAME                   PIC X(30) VALUE SPACES.
002000     05  ABEND-REASON                PIC X(40) VALUE SPACES.
002100     05  EXPECTED-VAL                PIC X(10) VALUE SPACES.
002200     05  ACTUAL-VAL                  PIC X(10) VALUE SPACES.
002300     05  FILLER                      PIC X(10) VALUE SPACES.
