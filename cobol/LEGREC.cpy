000100******************************************************************
000200* COPYBOOK.    LEGREC
000300* AUTHOR.      M SAYLES
000400* INSTALLATION. COBOL DEVELOPMENT CENTER.
000500* DATE-WRITTEN. 03/21/97.
000600* SECURITY.    NON-CONFIDENTIAL.
000700******************************************************************
000800* OUTPUT RECORD LAYOUT FOR ROUTFIND -- ONE ROW PER LEG OF A
000900* MATCHED ROUTE.  RECORDS ARE WRITTEN IN ROUTE-SEQ/LEG-SEQ ORDER,
001000* WRITE-ONLY, NO KEY.
001100******************************************************************
001200* MODIFICATION HISTORY
001300*   03/21/97  MS   ORIGINAL COPYBOOK - CTS REQ 4471.
001400******************************************************************
001500 01  ROUTE-LEG-REC.
001600     05  LEG-ROUTE-SEQ               PIC 9(04).
001700     05  LEG-SEQ                     PIC 9(01).
001800     05  LEG-TRN-ID                  PIC 9(09).
001900     05  LEG-ORIGIN-CODE             PIC X(10).
002000     05  LEG-DEST-CODE               PIC X(10).
002100     05  LEG-TYPE                    PIC X(08).
002200     05  FILLER                      PIC X(01).
