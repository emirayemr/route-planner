000100******************************************************************
000200* COPYBOOK.    LOCREC
000300* AUTHOR.      M SAYLES
000400* INSTALLATION. COBOL DEVELOPMENT CENTER.
000500* DATE-WRITTEN. 03/14/97.
000600* SECURITY.    NON-CONFIDENTIAL.
000700******************************************************************
000800* RECORD LAYOUT FOR THE ROUTE-NETWORK LOCATION MASTER.
000900* ONE ENTRY PER NODE (AIRPORT, BUS DEPOT, SUBWAY STATION, ETC)
001000* IN THE TRANSPORTATION NETWORK.  LOC-ID IS THE SURROGATE KEY
001100* ASSIGNED BY LOCUPDT WHEN THE RECORD IS FIRST ADDED.  LOC-CODE
001200* IS THE HUMAN-FACING UNIQUE CODE AND CARRIES THE ALTERNATE KEY
001300* ON THE VSAM MASTER.
001400******************************************************************
001500* MODIFICATION HISTORY
001600*   03/14/97  MS   ORIGINAL COPYBOOK - CTS REQ 4471.
001700*   11/02/98  MS   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS PRESENT,
001800*                  NO CHANGE REQUIRED.
001900*   06/09/03  RDK  ADDED LOC-CITY PER CTS REQ 5820 (CITY WAS
002000*                  BEING JAMMED INTO LOC-NAME BY DATA ENTRY).
002100******************************************************************
002200 01  LOCATION-REC.
002300     05  LOC-ID                      PIC 9(09).
002400     05  LOC-NAME                    PIC X(40).
002500     05  LOC-COUNTRY                 PIC X(30).
002600     05  LOC-CITY                    PIC X(30).
002700     05  LOC-CODE                    PIC X(10).
002800     05  FILLER                      PIC X(02).
