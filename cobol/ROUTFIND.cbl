000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ROUTFIND.
000400 AUTHOR. M SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/97.
000700 DATE-COMPILED. 04/02/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM FINDS ALL VALID ROUTES BETWEEN A
001300*          REQUESTED ORIGIN AND DESTINATION ON THE ROUTE
001400*          NETWORK, FOR ONE REQUEST PER RUN OF THE JOB.
001500*
001600*          THE REQUEST (ORIGIN LOC-CODE, DEST LOC-CODE, AND AN
001700*          OPTIONAL TRAVEL DATE) COMES IN ON A SINGLE SYSIN
001800*          CONTROL CARD.  LOCMSTR AND TRNMSTR ARE EACH READ IN
001900*          FULL INTO WORKING-STORAGE TABLES (THE NETWORK IS
002000*          SMALL ENOUGH FOR THIS BY CASE-STUDY SCALE), CANDIDATE
002100*          PATHS OF 1-3 LEGS ARE GENERATED BY JOINING TABLE
002200*          ENTRIES ORIGIN-TO-DEST, AND EACH CANDIDATE IS PASSED
002300*          THROUGH RTECHK (FLIGHT-SHAPE RULE) AND, WHEN A TRAVEL
002400*          DATE WAS SUPPLIED, THE OPERATING-DAYS FILTER (VIA
002500*          WKDYCVT FOR THE DAY-OF-WEEK CONVERSION).
002600*
002700*          SURVIVING ROUTES ARE WRITTEN TO ROUTLEG (ONE RECORD
002800*          PER LEG) AND LISTED ON THE ROUTRPT REPORT, ROUTE#
002900*          CONTROL BREAK, WITH A TRAILING VALID-ROUTE COUNT.
003000*
003100******************************************************************
003200         CONTROL CARD            -   SYSIN
003300         LOCATION MASTER (INPUT) -   DDS0002.LOCMSTR
003400         LINK MASTER (INPUT)     -   DDS0002.TRNMSTR
003500         OUTPUT FILE PRODUCED    -   DDS0002.ROUTLEG
003600         PRINTED REPORT          -   DDS0002.ROUTRPT
003700         DUMP FILE               -   SYSOUT
003800******************************************************************
003900* MODIFICATION HISTORY
004000*   04/02/97  MS   ORIGINAL PROGRAM - CTS REQ 4471.
004100*   11/02/98  MS   Y2K REVIEW - TRAVEL DATE CARRIES A FULL
004200*                  4-DIGIT YEAR ON THE CONTROL CARD, NO CHANGE
004300*                  REQUIRED.
004400*   08/22/01  RDK  ADDED OPERATING-SCHEDULE FILTER (R5) PER CTS
004500*                  REQ 5310 -- CALLS NEW SUBROUTINE WKDYCVT.
004600*   02/17/09  TGD  ENDPOINT/LINK TABLES NOW BUILT FROM THE DUAL-
004700*                  KEY LOCMSTR AND FROM TRNMSTR IN A SEQUENTIAL
004800*                  PASS, NOT RANDOM READS, PER CTS REQ 6104.
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT ROUTRPT
006300     ASSIGN TO UT-S-ROUTRPT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700     SELECT ROUTLEG
006800     ASSIGN TO UT-S-ROUTLEG
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200     SELECT LOCMSTR
007300            ASSIGN       TO LOCMSTR
007400            ORGANIZATION IS INDEXED
007500            ACCESS MODE  IS SEQUENTIAL
007600            RECORD KEY   IS LOCMSTR-ID-KEY
007700            FILE STATUS  IS LOCMSTR-STATUS.
007800
007900     SELECT TRNMSTR
008000            ASSIGN       TO TRNMSTR
008100            ORGANIZATION IS INDEXED
008200            ACCESS MODE  IS SEQUENTIAL
008300            RECORD KEY   IS TRNMSTR-KEY
008400            FILE STATUS  IS TRNMSTR-STATUS.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  SYSOUT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 100 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS SYSOUT-REC.
009400 01  SYSOUT-REC  PIC X(100).
009500
009600 FD  ROUTRPT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 132 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS RPT-REC.
010200 01  RPT-REC  PIC X(132).
010300
010400****** ONE RECORD PER LEG OF EACH SURVIVING ROUTE, WRITE-ONLY,
010500****** IN ROUTE-SEQ/LEG-SEQ ORDER -- SEE COPY LEGREC BELOW
010600 FD  ROUTLEG
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORD CONTAINS 43 CHARACTERS
011100     DATA RECORD IS ROUTE-LEG-REC.
011200 01  ROUTE-LEG-REC.
011300     COPY LEGREC.
011400
011500* DUAL-KEY LAYOUT (SEE LOCUPDT) -- OPENED SEQUENTIAL HERE SO THE
011600* WHOLE FILE LOADS INTO WS-LOC-TABLE IN ONE PASS, PRIMARY-KEY
011700* ORDER.  THE RESERVED CONTROL RECORD (ID-KEY = ZERO) IS SKIPPED
011800* ON LOAD.
011900 FD  LOCMSTR
012000     RECORD CONTAINS 121 CHARACTERS
012100     DATA RECORD IS LOCMSTR-REC.
012200 01  LOCMSTR-REC.
012300     05  LOCMSTR-ID-KEY              PIC 9(09).
012400     05  LOCMSTR-CODE-KEY            PIC X(10).
012500     05  FILLER                      PIC X(102).
012600 01  LOCMSTR-REC-ALPHA REDEFINES LOCMSTR-REC PIC X(121).
012700
012800* SEE TRNUPDT -- KEYED ON THE 16-BYTE (ORIGIN,DEST,TYPE) GROUP.
012900* OPENED SEQUENTIAL HERE FOR THE SAME REASON AS LOCMSTR ABOVE.
013000* THE RESERVED CONTROL RECORD (KEY = LOW-VALUES) IS SKIPPED.
013100 FD  TRNMSTR
013200     RECORD CONTAINS 37 CHARACTERS
013300     DATA RECORD IS TRNMSTR-REC.
013400 01  TRNMSTR-REC.
013500     05  TRNMSTR-KEY                 PIC X(16).
013600     05  FILLER                      PIC X(21).
013700 01  TRNMSTR-REC-ALPHA REDEFINES TRNMSTR-REC PIC X(37).
013800
013900 WORKING-STORAGE SECTION.
014000
014100 01  FILE-STATUS-CODES.
014200     05  OFCODE                  PIC X(2).
014300         88 CODE-WRITE    VALUE SPACES.
014400     05  LOCMSTR-STATUS          PIC X(2).
014500         88 LOCMSTR-FOUND    VALUE "00".
014600         88 LOCMSTR-EOF      VALUE "10".
014700     05  TRNMSTR-STATUS          PIC X(2).
014800         88 TRNMSTR-FOUND    VALUE "00".
014900         88 TRNMSTR-EOF      VALUE "10".
015000
015100* THE REQUEST -- ONE CARD, ONE REQUEST, ONE RUN OF THE JOB.
015200 01  WS-CONTROL-CARD.
015300     05  CC-ORIGIN-CODE              PIC X(10).
015400     05  CC-DEST-CODE                PIC X(10).
015500     05  CC-TRAVEL-DATE              PIC 9(08).
015600     05  FILLER                      PIC X(52).
015700
015800 01  WS-REQUEST-FIELDS.
015900     05  WS-ORIGIN-ID                PIC 9(09) COMP.
016000     05  WS-DEST-ID                  PIC 9(09) COMP.
016100     05  WS-DOW                      PIC 9(01) COMP.
016200     05  WS-DATE-SUPPLIED-SW         PIC X(01) VALUE "N".
016300         88  DATE-SUPPLIED           VALUE "Y".
016400         88  DATE-NOT-SUPPLIED       VALUE "N".
016500
016600* ONE ROW PER LOCATION -- LOADED FROM LOCMSTR, USED BOTH TO
016700* RESOLVE THE REQUESTED CODES TO LOC-ID AND TO TRANSLATE A
016800* LEG'S ORIGIN/DEST LOC-ID BACK TO LOC-CODE FOR THE REPORT.
016900 01  WS-LOC-TABLE.
017000     05  WS-LOC-CNT                  PIC 9(4) COMP.
017100     05  WS-LOC-ENTRY OCCURS 500 TIMES
017200                      INDEXED BY LOC-IX.
017300         10  WS-LOC-TBL-ID           PIC 9(09) COMP.
017400         10  WS-LOC-TBL-CODE         PIC X(10).
017500
017600* ONE ROW PER TRANSPORTATION LINK -- LOADED FROM TRNMSTR ONCE,
017700* READ REPEATEDLY DURING CANDIDATE GENERATION.
017800 01  WS-TRN-TABLE.
017900     05  WS-TRN-CNT                  PIC 9(4) COMP.
018000     05  WS-TRN-ENTRY OCCURS 500 TIMES
018100                      INDEXED BY TRN-IX, TRN-IX2, TRN-IX3.
018200         10  WS-TRN-TBL-ID           PIC 9(09) COMP.
018300         10  WS-TRN-TBL-ORIGIN       PIC 9(09) COMP.
018400         10  WS-TRN-TBL-DEST         PIC 9(09) COMP.
018500         10  WS-TRN-TBL-TYPE         PIC X(08).
018600         10  WS-TRN-TBL-OPDAYS OCCURS 7 TIMES
018700                                 PIC 9(01) COMP.
018750         10  WS-TRN-TBL-OPDAYS-ALPHA REDEFINES WS-TRN-TBL-OPDAYS
018760                                 PIC X(14).
018800         10  WS-TRN-TBL-OPCNT        PIC 9(01) COMP.
019100
019200* ONE CANDIDATE PATH, BUILT LEG BY LEG DURING GENERATION AND
019300* PASSED TO 500-EVALUATE-CANDIDATE.
019400 01  WS-CANDIDATE.
019500     05  WS-CAND-LEG-CNT             PIC 9(1) COMP.
019600     05  WS-CAND-LEG OCCURS 3 TIMES
019700                     INDEXED BY CAND-IX.
019800         10  WS-CAND-TRN-ID          PIC 9(09) COMP.
019900         10  WS-CAND-ORIGIN          PIC 9(09) COMP.
020000         10  WS-CAND-DEST            PIC 9(09) COMP.
020100         10  WS-CAND-TYPE            PIC X(08).
020200         10  WS-CAND-OPDAYS OCCURS 7 TIMES
020300                                 PIC 9(01) COMP.
020400         10  WS-CAND-OPCNT           PIC 9(01) COMP.
020500
020600* LINKAGE WORK AREA FOR THE CALL TO RTECHK.
020700 01  WS-RTECHK-LINK.
020800     05  WS-RTC-LEG-COUNT            PIC 9(1) COMP.
020900     05  WS-RTC-LEG-TYPES-TBL.
021000         10  WS-RTC-LEG-TYPE OCCURS 3 TIMES
021100                                 PIC X(08).
021200 01  WS-RTC-RETURN-CD                PIC 9(1) COMP.
021300     88  WS-RTC-VALID                VALUE 0.
021400     88  WS-RTC-INVALID               VALUE 1.
021500
021600* LINKAGE WORK AREA FOR THE CALL TO WKDYCVT.
021700 01  WS-WKD-REQUEST.
021800     05  WS-WKD-DATE                 PIC 9(08).
021900 01  WS-WKD-DOW                      PIC 9(01).
022000
022100 01  MISC-SWITCHES.
022200     05  WS-CONNECT-SW               PIC X(01) VALUE "Y".
022300         88  PATH-CONNECTED          VALUE "Y".
022400         88  PATH-NOT-CONNECTED      VALUE "N".
022500     05  WS-SCHED-SW                 PIC X(01) VALUE "Y".
022600         88  PATH-SCHED-OK           VALUE "Y".
022700         88  PATH-SCHED-REJECTED     VALUE "N".
022800     05  WS-LOC-FOUND-SW             PIC X(01) VALUE "N".
022900         88  LOC-FOUND               VALUE "Y".
023000         88  LOC-NOT-FOUND           VALUE "N".
023100     05  WS-DAY-FOUND-SW             PIC X(01) VALUE "N".
023200         88  DAY-VALUE-FOUND         VALUE "Y".
023300     05  WS-DAY-BAD-SW               PIC X(01) VALUE "N".
023400         88  DAY-VALUE-BAD           VALUE "Y".
023500
023600 01  COUNTERS-AND-ACCUMULATORS.
023700     05  WS-ROUTE-SEQ                PIC 9(4) COMP.
023800     05  WS-VALID-ROUTES             PIC 9(4) COMP.
023900     05  WS-LOC-RECS-LOADED          PIC 9(4) COMP.
024000     05  WS-TRN-RECS-LOADED          PIC 9(4) COMP.
024100     05  WS-LEG-SUB                  PIC 9(1) COMP.
024200     05  WS-DAY-SUB                  PIC 9(1) COMP.
024300
024400* REPORT WORK AREAS -- PAGE HEADER, COLUMN HEADER, DETAIL LINE,
024500* PAGINATION COUNTER -- SAME FLAVOR AS THE OTHER NETWORK
024600* REPORTS ON THIS SYSTEM.
024700 01  COUNTERS-AND-SWITCHES.
024800     05  WS-LINES                    PIC 9(2) COMP VALUE 50.
024900     05  WS-PAGES                    PIC 9(3) COMP VALUE 1.
025000     05  WS-HOLD-ROUTE-SEQ           PIC 9(4) COMP VALUE ZERO.
025100
025200 01  WS-HDR-REC.
025300     05  FILLER                  PIC X(1) VALUE " ".
025400     05  FILLER                  PIC X(30) VALUE
025500         "ROUTE NETWORK - MATCHED ROUTES".
025600     05  FILLER                  PIC X(20) VALUE SPACES.
025700     05  FILLER                  PIC X(10) VALUE "ORIGIN:".
025800     05  HDR-ORIGIN-O            PIC X(10).
025900     05  FILLER                  PIC X(10) VALUE "DEST:".
026000     05  HDR-DEST-O              PIC X(10).
026100     05  FILLER                  PIC X(15)
026200                   VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
026300     05  PAGE-NBR-O              PIC ZZ9.
026400
026500 01  WS-COLM-HDR-REC.
026600     05  FILLER            PIC X(10) VALUE "ROUTE#".
026700     05  FILLER            PIC X(8)  VALUE "LEG#".
026800     05  FILLER            PIC X(20) VALUE "TRANSPORTATION ID".
026900     05  FILLER            PIC X(16) VALUE "ORIGIN CODE".
027000     05  FILLER            PIC X(16) VALUE "DEST CODE".
027100     05  FILLER            PIC X(12) VALUE "TYPE".
027200     05  FILLER            PIC X(50) VALUE SPACES.
027300
027400 01  WS-DETAIL-REC.
027500     05  DTL-ROUTE-SEQ-O         PIC ZZZ9.
027600     05  FILLER                  PIC X(6) VALUE SPACES.
027700     05  DTL-LEG-SEQ-O           PIC 9.
027800     05  FILLER                  PIC X(7) VALUE SPACES.
027900     05  DTL-TRN-ID-O            PIC 9(9).
028000     05  FILLER                  PIC X(11) VALUE SPACES.
028100     05  DTL-ORIGIN-CODE-O       PIC X(10).
028200     05  FILLER                  PIC X(6) VALUE SPACES.
028300     05  DTL-DEST-CODE-O         PIC X(10).
028400     05  FILLER                  PIC X(6) VALUE SPACES.
028500     05  DTL-TYPE-O              PIC X(8).
028600     05  FILLER                  PIC X(46) VALUE SPACES.
028700
028800 01  WS-TOTAL-REC.
028900     05  FILLER                  PIC X(21)
029000                   VALUE "TOTAL VALID ROUTES = ".
029100     05  TOTAL-ROUTES-O          PIC ZZZ9.
029200     05  FILLER                  PIC X(107) VALUE SPACES.
029300
029400 01  WS-BLANK-LINE.
029500     05  FILLER                  PIC X(132) VALUE SPACES.
029600
029700 COPY ABENDREC.
029800
029900 PROCEDURE DIVISION.
030000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030100     PERFORM 200-LOAD-TABLES THRU 200-EXIT.
030200     PERFORM 300-RESOLVE-ENDPOINTS THRU 300-EXIT.
030300     PERFORM 400-GENERATE-CANDIDATES THRU 400-EXIT.
030400     PERFORM 900-CLEANUP THRU 900-EXIT.
030500     MOVE +0 TO RETURN-CODE.
030600     GOBACK.
030700
030800 000-HOUSEKEEPING.
030900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031000     DISPLAY "******** BEGIN JOB ROUTFIND ********".
031100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
031200     MOVE ZERO TO WS-LOC-CNT WS-TRN-CNT.
031300
031400     ACCEPT WS-CONTROL-CARD FROM SYSIN.
031500     IF CC-TRAVEL-DATE NOT = ZERO
031600         SET DATE-SUPPLIED TO TRUE
031700     ELSE
031800         SET DATE-NOT-SUPPLIED TO TRUE.
031900
032000     OPEN INPUT LOCMSTR, TRNMSTR.
032100     OPEN OUTPUT ROUTLEG, ROUTRPT, SYSOUT.
032200
032300     MOVE CC-ORIGIN-CODE TO HDR-ORIGIN-O.
032400     MOVE CC-DEST-CODE   TO HDR-DEST-O.
032500 000-EXIT.
032600     EXIT.
032700
032800 200-LOAD-TABLES.
032900     MOVE "200-LOAD-TABLES" TO PARA-NAME.
033000     PERFORM 210-LOAD-LOCMSTR THRU 210-EXIT
033100         UNTIL LOCMSTR-EOF.
033200     PERFORM 220-LOAD-TRNMSTR THRU 220-EXIT
033300         UNTIL TRNMSTR-EOF.
033400 200-EXIT.
033500     EXIT.
033600
033700 210-LOAD-LOCMSTR.
033800     READ LOCMSTR
033900         AT END
034000         SET LOCMSTR-EOF TO TRUE
034100         GO TO 210-EXIT
034200     END-READ.
034300     IF LOCMSTR-ID-KEY NOT = ZERO
034400         ADD +1 TO WS-LOC-CNT
034500         SET LOC-IX TO WS-LOC-CNT
034600         MOVE LOCMSTR-ID-KEY   TO WS-LOC-TBL-ID(LOC-IX)
034700         MOVE LOCMSTR-CODE-KEY TO WS-LOC-TBL-CODE(LOC-IX)
034800         ADD +1 TO WS-LOC-RECS-LOADED
034820     ELSE
034840         DISPLAY "** SKIPPED LOCMSTR CONTROL RECORD **"
034860             LOCMSTR-REC-ALPHA.
034900 210-EXIT.
035000     EXIT.
035100
035200 220-LOAD-TRNMSTR.
035300     READ TRNMSTR
035400         AT END
035500         SET TRNMSTR-EOF TO TRUE
035600         GO TO 220-EXIT
035700     END-READ.
035800     IF TRNMSTR-KEY NOT = LOW-VALUES
035900         ADD +1 TO WS-TRN-CNT
036000         SET TRN-IX TO WS-TRN-CNT
036100         PERFORM 225-UNPACK-TRNMSTR THRU 225-EXIT
036200         ADD +1 TO WS-TRN-RECS-LOADED.
036300 220-EXIT.
036400     EXIT.
036500
036600* THE FD STUB ONLY CARRIES THE KEY BYTES -- THE REST OF THE
036700* PHYSICAL RECORD (TRN-ID, OP-DAYS) IS PICKED UP THROUGH THE
036800* FULL TRANSPORTATION-REC LAYOUT COPIED IN BELOW.
036900 225-UNPACK-TRNMSTR.
037000     MOVE TRNMSTR-REC-ALPHA TO TRANSPORTATION-REC.
037100     MOVE TRN-ORIGIN-ID     TO WS-TRN-TBL-ORIGIN(TRN-IX).
037200     MOVE TRN-DEST-ID       TO WS-TRN-TBL-DEST(TRN-IX).
037300     MOVE TRN-TYPE          TO WS-TRN-TBL-TYPE(TRN-IX).
037400     MOVE TRN-ID            TO WS-TRN-TBL-ID(TRN-IX).
037500     MOVE TRN-OP-DAYS-CNT   TO WS-TRN-TBL-OPCNT(TRN-IX).
037600     MOVE TRN-OP-DAYS-TBL   TO WS-TRN-TBL-OPDAYS(TRN-IX).
037650     IF TRN-OP-DAYS-CNT > 7
037660         DISPLAY "** TRNMSTR OP-DAYS-CNT OUT OF RANGE **"
037670             WS-TRN-TBL-OPDAYS-ALPHA(TRN-IX)
037680     END-IF.
037700 225-EXIT.
037800     EXIT.
037900
038000 300-RESOLVE-ENDPOINTS.
038100     MOVE "300-RESOLVE-ENDPOINTS" TO PARA-NAME.
038200     SET LOC-NOT-FOUND TO TRUE.
038300     PERFORM 310-FIND-ORIGIN THRU 310-EXIT
038400         VARYING LOC-IX FROM 1 BY 1
038500         UNTIL LOC-IX > WS-LOC-CNT OR LOC-FOUND.
038600     IF LOC-NOT-FOUND
038700         MOVE "*** ORIGIN CODE NOT FOUND ON LOCMSTR" TO
038800              ABEND-REASON
038900         MOVE CC-ORIGIN-CODE TO ACTUAL-VAL
039000         GO TO 1000-ABEND-RTN.
039100
039200     SET LOC-NOT-FOUND TO TRUE.
039300     PERFORM 320-FIND-DEST THRU 320-EXIT
039400         VARYING LOC-IX FROM 1 BY 1
039500         UNTIL LOC-IX > WS-LOC-CNT OR LOC-FOUND.
039600     IF LOC-NOT-FOUND
039700         MOVE "*** DEST CODE NOT FOUND ON LOCMSTR" TO
039800              ABEND-REASON
039900         MOVE CC-DEST-CODE TO ACTUAL-VAL
040000         GO TO 1000-ABEND-RTN.
040100 300-EXIT.
040200     EXIT.
040300
040400 310-FIND-ORIGIN.
040500     IF WS-LOC-TBL-CODE(LOC-IX) = CC-ORIGIN-CODE
040600         MOVE WS-LOC-TBL-ID(LOC-IX) TO WS-ORIGIN-ID
040700         SET LOC-FOUND TO TRUE.
040800 310-EXIT.
040900     EXIT.
041000
041100 320-FIND-DEST.
041200     IF WS-LOC-TBL-CODE(LOC-IX) = CC-DEST-CODE
041300         MOVE WS-LOC-TBL-ID(LOC-IX) TO WS-DEST-ID
041400         SET LOC-FOUND TO TRUE.
041500 320-EXIT.
041600     EXIT.
041700
041800******** R1 -- ONLY 1, 2, OR 3-LEG PATHS ARE EVER BUILT
041900 400-GENERATE-CANDIDATES.
042000     MOVE "400-GENERATE-CANDIDATES" TO PARA-NAME.
042100     IF WS-TRN-CNT = ZERO
042200         GO TO 400-EXIT.
042300
042400     PERFORM 410-TRY-1-LEG THRU 410-EXIT
042500         VARYING TRN-IX FROM 1 BY 1 UNTIL TRN-IX > WS-TRN-CNT.
042600
042700     PERFORM 420-TRY-2-LEG THRU 420-EXIT
042800         VARYING TRN-IX FROM 1 BY 1 UNTIL TRN-IX > WS-TRN-CNT.
042900
043000     PERFORM 430-TRY-3-LEG THRU 430-EXIT
043100         VARYING TRN-IX FROM 1 BY 1 UNTIL TRN-IX > WS-TRN-CNT.
043200 400-EXIT.
043300     EXIT.
043400
043500 410-TRY-1-LEG.
043600     IF WS-TRN-TBL-ORIGIN(TRN-IX) = WS-ORIGIN-ID
043700        AND WS-TRN-TBL-DEST(TRN-IX) = WS-DEST-ID
043800         MOVE 1 TO WS-CAND-LEG-CNT
043900         PERFORM 450-BUILD-LEG THRU 450-EXIT
044000         PERFORM 500-EVALUATE-CANDIDATE THRU 500-EXIT.
044100 410-EXIT.
044200     EXIT.
044300
044400 420-TRY-2-LEG.
044500     IF WS-TRN-TBL-ORIGIN(TRN-IX) NOT = WS-ORIGIN-ID
044600         GO TO 420-EXIT.
044700
044800     PERFORM 425-TRY-2-LEG-INNER THRU 425-EXIT
044900         VARYING TRN-IX2 FROM 1 BY 1 UNTIL TRN-IX2 > WS-TRN-CNT.
045000 420-EXIT.
045100     EXIT.
045200
045300 425-TRY-2-LEG-INNER.
045400     IF WS-TRN-TBL-ORIGIN(TRN-IX2) = WS-TRN-TBL-DEST(TRN-IX)
045500        AND WS-TRN-TBL-DEST(TRN-IX2) = WS-DEST-ID
045600         MOVE 2 TO WS-CAND-LEG-CNT
045700         MOVE 1 TO WS-LEG-SUB
045800         PERFORM 450-BUILD-LEG THRU 450-EXIT
045900         MOVE 2 TO WS-LEG-SUB
046000         PERFORM 455-BUILD-LEG-2 THRU 455-EXIT
046100         PERFORM 500-EVALUATE-CANDIDATE THRU 500-EXIT.
046200 425-EXIT.
046300     EXIT.
046400
046500 430-TRY-3-LEG.
046600     IF WS-TRN-TBL-ORIGIN(TRN-IX) NOT = WS-ORIGIN-ID
046700         GO TO 430-EXIT.
046800
046900     PERFORM 435-TRY-3-LEG-MID THRU 435-EXIT
047000         VARYING TRN-IX2 FROM 1 BY 1 UNTIL TRN-IX2 > WS-TRN-CNT.
047100 430-EXIT.
047200     EXIT.
047300
047400 435-TRY-3-LEG-MID.
047500     IF WS-TRN-TBL-ORIGIN(TRN-IX2) NOT = WS-TRN-TBL-DEST(TRN-IX)
047600         GO TO 435-EXIT.
047700
047800     PERFORM 440-TRY-3-LEG-INNER THRU 440-EXIT
047900         VARYING TRN-IX3 FROM 1 BY 1 UNTIL TRN-IX3 > WS-TRN-CNT.
048000 435-EXIT.
048100     EXIT.
048200
048300 440-TRY-3-LEG-INNER.
048400     IF WS-TRN-TBL-ORIGIN(TRN-IX3) = WS-TRN-TBL-DEST(TRN-IX2)
048500        AND WS-TRN-TBL-DEST(TRN-IX3) = WS-DEST-ID
048600         MOVE 3 TO WS-CAND-LEG-CNT
048700         MOVE 1 TO WS-LEG-SUB
048800         PERFORM 450-BUILD-LEG THRU 450-EXIT
048900         MOVE 2 TO WS-LEG-SUB
049000         PERFORM 460-BUILD-LEG-3-MID THRU 460-EXIT
049100         MOVE 3 TO WS-LEG-SUB
049200         PERFORM 465-BUILD-LEG-3-LAST THRU 465-EXIT
049300         PERFORM 500-EVALUATE-CANDIDATE THRU 500-EXIT.
049400 440-EXIT.
049500     EXIT.
049600
049700* COPIES THE TRN-TABLE ROW POINTED TO BY TRN-IX INTO CANDIDATE
049800* LEG WS-LEG-SUB.  USED FOR LEG 1 OF EVERY CANDIDATE SHAPE.
049900 450-BUILD-LEG.
050000     MOVE WS-TRN-TBL-ID(TRN-IX)     TO WS-CAND-TRN-ID(WS-LEG-SUB).
050100     MOVE WS-TRN-TBL-ORIGIN(TRN-IX) TO WS-CAND-ORIGIN(WS-LEG-SUB).
050200     MOVE WS-TRN-TBL-DEST(TRN-IX)   TO WS-CAND-DEST(WS-LEG-SUB).
050300     MOVE WS-TRN-TBL-TYPE(TRN-IX)   TO WS-CAND-TYPE(WS-LEG-SUB).
050400     MOVE WS-TRN-TBL-OPDAYS(TRN-IX) TO WS-CAND-OPDAYS(WS-LEG-SUB).
050500     MOVE WS-TRN-TBL-OPCNT(TRN-IX)  TO WS-CAND-OPCNT(WS-LEG-SUB).
050600 450-EXIT.
050700     EXIT.
050800
050900* LEG 2 OF A 2-LEG CANDIDATE -- ROW POINTED TO BY TRN-IX2.
051000 455-BUILD-LEG-2.
051100     MOVE WS-TRN-TBL-ID(TRN-IX2)     TO
051200          WS-CAND-TRN-ID(WS-LEG-SUB).
051300     MOVE WS-TRN-TBL-ORIGIN(TRN-IX2) TO
051400          WS-CAND-ORIGIN(WS-LEG-SUB).
051500     MOVE WS-TRN-TBL-DEST(TRN-IX2)   TO
051600          WS-CAND-DEST(WS-LEG-SUB).
051700     MOVE WS-TRN-TBL-TYPE(TRN-IX2)   TO
051800          WS-CAND-TYPE(WS-LEG-SUB).
051900     MOVE WS-TRN-TBL-OPDAYS(TRN-IX2) TO
052000          WS-CAND-OPDAYS(WS-LEG-SUB).
052100     MOVE WS-TRN-TBL-OPCNT(TRN-IX2)  TO
052200          WS-CAND-OPCNT(WS-LEG-SUB).
052300 455-EXIT.
052400     EXIT.
052500
052600* LEG 2 OF A 3-LEG CANDIDATE -- ROW POINTED TO BY TRN-IX2.
052700 460-BUILD-LEG-3-MID.
052800     PERFORM 455-BUILD-LEG-2 THRU 455-EXIT.
052900 460-EXIT.
053000     EXIT.
053100
053200* LEG 3 OF A 3-LEG CANDIDATE -- ROW POINTED TO BY TRN-IX3.
053300 465-BUILD-LEG-3-LAST.
053400     MOVE WS-TRN-TBL-ID(TRN-IX3)     TO
053500          WS-CAND-TRN-ID(WS-LEG-SUB).
053600     MOVE WS-TRN-TBL-ORIGIN(TRN-IX3) TO
053700          WS-CAND-ORIGIN(WS-LEG-SUB).
053800     MOVE WS-TRN-TBL-DEST(TRN-IX3)   TO
053900          WS-CAND-DEST(WS-LEG-SUB).
054000     MOVE WS-TRN-TBL-TYPE(TRN-IX3)   TO
054100          WS-CAND-TYPE(WS-LEG-SUB).
054200     MOVE WS-TRN-TBL-OPDAYS(TRN-IX3) TO
054300          WS-CAND-OPDAYS(WS-LEG-SUB).
054400     MOVE WS-TRN-TBL-OPCNT(TRN-IX3)  TO
054500          WS-CAND-OPCNT(WS-LEG-SUB).
054600 465-EXIT.
054700     EXIT.
054800
054900 500-EVALUATE-CANDIDATE.
055000     MOVE "500-EVALUATE-CANDIDATE" TO PARA-NAME.
055100
055200******** R2 -- CONNECTIVITY GUARD (REDUNDANT BY CONSTRUCTION)
055300     SET PATH-CONNECTED TO TRUE.
055400     IF WS-CAND-LEG-CNT > 1
055500         PERFORM 510-CHECK-CONNECTIVITY THRU 510-EXIT
055600             VARYING CAND-IX FROM 1 BY 1
055700             UNTIL CAND-IX >= WS-CAND-LEG-CNT
055800                OR PATH-NOT-CONNECTED.
055900     IF PATH-NOT-CONNECTED
056000         GO TO 500-EXIT.
056100
056200******** R3/R4 -- EXACTLY-ONE-FLIGHT AND TRANSFER SHAPE
056300     MOVE WS-CAND-LEG-CNT TO WS-RTC-LEG-COUNT.
056400     PERFORM 515-COPY-LEG-TYPE THRU 515-EXIT
056500         VARYING CAND-IX FROM 1 BY 1
056600         UNTIL CAND-IX > WS-CAND-LEG-CNT.
056700     CALL "RTECHK" USING WS-RTECHK-LINK, WS-RTC-RETURN-CD.
056800     IF WS-RTC-INVALID
056900         GO TO 500-EXIT.
057000
057100******** R5 -- OPERATING-DAY FILTER, ONLY WHEN A DATE WAS GIVEN
057200     IF DATE-SUPPLIED
057300         PERFORM 520-CHECK-SCHEDULE THRU 520-EXIT
057400         IF PATH-SCHED-REJECTED
057500             GO TO 500-EXIT.
057600
057700     ADD +1 TO WS-ROUTE-SEQ.
057800     ADD +1 TO WS-VALID-ROUTES.
057900     PERFORM 700-WRITE-ROUTE THRU 700-EXIT.
058000 500-EXIT.
058100     EXIT.
058200
058300 510-CHECK-CONNECTIVITY.
058400     IF WS-CAND-DEST(CAND-IX) NOT = WS-CAND-ORIGIN(CAND-IX + 1)
058500         SET PATH-NOT-CONNECTED TO TRUE.
058600 510-EXIT.
058700     EXIT.
058800
058900 515-COPY-LEG-TYPE.
059000     MOVE WS-CAND-TYPE(CAND-IX) TO WS-RTC-LEG-TYPE(CAND-IX).
059100 515-EXIT.
059200     EXIT.
059300
059400 520-CHECK-SCHEDULE.
059500     MOVE "520-CHECK-SCHEDULE" TO PARA-NAME.
059600     MOVE CC-TRAVEL-DATE TO WS-WKD-DATE.
059700     CALL "WKDYCVT" USING WS-WKD-REQUEST, WS-WKD-DOW.
059800
059900     SET PATH-SCHED-OK TO TRUE.
060000     PERFORM 525-CHECK-ONE-LEG THRU 525-EXIT
060100         VARYING CAND-IX FROM 1 BY 1
060200         UNTIL CAND-IX > WS-CAND-LEG-CNT OR PATH-SCHED-REJECTED.
060300 520-EXIT.
060400     EXIT.
060500
060600* AN EMPTY OP-DAYS LIST MEANS "EVERY DAY" -- NO RESTRICTION.
060700* A LIST CONTAINING ANY VALUE OUTSIDE 1-7 IS MALFORMED AND ITS
060800* RESTRICTION IS IGNORED ENTIRELY, NOT JUST THE BAD ENTRY.
060900 525-CHECK-ONE-LEG.
061000     IF WS-CAND-OPCNT(CAND-IX) = ZERO
061100         GO TO 525-EXIT.
061200
061300     MOVE "N" TO WS-DAY-FOUND-SW.
061400     MOVE "N" TO WS-DAY-BAD-SW.
061500     PERFORM 527-SCAN-ONE-DAY THRU 527-EXIT
061600         VARYING WS-DAY-SUB FROM 1 BY 1
061700         UNTIL WS-DAY-SUB > WS-CAND-OPCNT(CAND-IX).
061800
061900     IF DAY-VALUE-BAD
062000         GO TO 525-EXIT.
062100
062200     IF NOT DAY-VALUE-FOUND
062300         SET PATH-SCHED-REJECTED TO TRUE.
062400 525-EXIT.
062500     EXIT.
062600
062700 527-SCAN-ONE-DAY.
062800     IF WS-CAND-OPDAYS(CAND-IX, WS-DAY-SUB) < 1
062900        OR WS-CAND-OPDAYS(CAND-IX, WS-DAY-SUB) > 7
063000         MOVE "Y" TO WS-DAY-BAD-SW
063100     ELSE
063200         IF WS-CAND-OPDAYS(CAND-IX, WS-DAY-SUB) = WS-WKD-DOW
063300             MOVE "Y" TO WS-DAY-FOUND-SW.
063400 527-EXIT.
063500     EXIT.
063600
063700 700-WRITE-ROUTE.
063800     MOVE "700-WRITE-ROUTE" TO PARA-NAME.
063900     PERFORM 710-WRITE-LEG THRU 710-EXIT
064000         VARYING CAND-IX FROM 1 BY 1
064100         UNTIL CAND-IX > WS-CAND-LEG-CNT.
064200 700-EXIT.
064300     EXIT.
064400
064500 710-WRITE-LEG.
064600     MOVE "710-WRITE-LEG" TO PARA-NAME.
064700     MOVE WS-ROUTE-SEQ         TO LEG-ROUTE-SEQ.
064800     SET WS-LEG-SUB TO CAND-IX.
064900     MOVE WS-LEG-SUB           TO LEG-SEQ.
065000     MOVE WS-CAND-TRN-ID(CAND-IX)  TO LEG-TRN-ID.
065100     MOVE WS-CAND-TYPE(CAND-IX)    TO LEG-TYPE.
065200
065300     PERFORM 720-LOOKUP-CODE THRU 720-EXIT.
065400
065500     WRITE ROUTE-LEG-REC.
065600
065700     MOVE WS-ROUTE-SEQ         TO DTL-ROUTE-SEQ-O.
065800     MOVE WS-LEG-SUB           TO DTL-LEG-SEQ-O.
065900     MOVE LEG-TRN-ID           TO DTL-TRN-ID-O.
066000     MOVE LEG-ORIGIN-CODE      TO DTL-ORIGIN-CODE-O.
066100     MOVE LEG-DEST-CODE        TO DTL-DEST-CODE-O.
066200     MOVE LEG-TYPE             TO DTL-TYPE-O.
066300     PERFORM 730-WRITE-DETAIL-LINE THRU 730-EXIT.
066400 710-EXIT.
066500     EXIT.
066600
066700* TRANSLATES THIS LEG'S ORIGIN/DEST LOC-ID BACK TO LOC-CODE FOR
066800* THE OUTPUT RECORD AND THE REPORT -- SCANS THE SAME TABLE
066900* 300-RESOLVE-ENDPOINTS USED, THIS TIME BY ID.
067000 720-LOOKUP-CODE.
067100     MOVE SPACES TO LEG-ORIGIN-CODE, LEG-DEST-CODE.
067200     PERFORM 725-LOOKUP-ONE-CODE THRU 725-EXIT
067300         VARYING LOC-IX FROM 1 BY 1
067400         UNTIL LOC-IX > WS-LOC-CNT.
067500 720-EXIT.
067600     EXIT.
067700
067800 725-LOOKUP-ONE-CODE.
067900     IF WS-LOC-TBL-ID(LOC-IX) = WS-CAND-ORIGIN(CAND-IX)
068000         MOVE WS-LOC-TBL-CODE(LOC-IX) TO LEG-ORIGIN-CODE.
068100     IF WS-LOC-TBL-ID(LOC-IX) = WS-CAND-DEST(CAND-IX)
068200         MOVE WS-LOC-TBL-CODE(LOC-IX) TO LEG-DEST-CODE.
068300 725-EXIT.
068400     EXIT.
068500
068600 730-WRITE-DETAIL-LINE.
068700     IF WS-LINES > 45
068800         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
068900
069000     IF WS-ROUTE-SEQ NOT = WS-HOLD-ROUTE-SEQ
069100         WRITE RPT-REC FROM WS-BLANK-LINE
069200         MOVE WS-ROUTE-SEQ TO WS-HOLD-ROUTE-SEQ
069300         ADD +1 TO WS-LINES.
069400
069500     WRITE RPT-REC FROM WS-DETAIL-REC
069600         AFTER ADVANCING 1.
069700     ADD +1 TO WS-LINES.
069800 730-EXIT.
069900     EXIT.
070000
070100 600-PAGE-BREAK.
070200     PERFORM 610-WRITE-PAGE-HDR THRU 610-EXIT.
070300     PERFORM 620-WRITE-COLM-HDR THRU 620-EXIT.
070400 600-EXIT.
070500     EXIT.
070600
070700 610-WRITE-PAGE-HDR.
070800     MOVE WS-PAGES TO PAGE-NBR-O.
070900     WRITE RPT-REC FROM WS-HDR-REC
071000         AFTER ADVANCING NEXT-PAGE.
071100     ADD +1 TO WS-PAGES.
071200     MOVE ZERO TO WS-LINES.
071300 610-EXIT.
071400     EXIT.
071500
071600 620-WRITE-COLM-HDR.
071700     WRITE RPT-REC FROM WS-BLANK-LINE
071800         AFTER ADVANCING 1.
071900     WRITE RPT-REC FROM WS-COLM-HDR-REC
072000         AFTER ADVANCING 1.
072100     ADD +2 TO WS-LINES.
072200 620-EXIT.
072300     EXIT.
072400
072500 800-CLOSE-FILES.
072600     MOVE "800-CLOSE-FILES" TO PARA-NAME.
072700     CLOSE LOCMSTR, TRNMSTR, ROUTLEG, ROUTRPT, SYSOUT.
072800 800-EXIT.
072900     EXIT.
073000
073100 900-CLEANUP.
073200     MOVE "900-CLEANUP" TO PARA-NAME.
073300     MOVE WS-VALID-ROUTES TO TOTAL-ROUTES-O.
073400     WRITE RPT-REC FROM WS-BLANK-LINE
073500         AFTER ADVANCING 1.
073600     WRITE RPT-REC FROM WS-TOTAL-REC
073700         AFTER ADVANCING 1.
073800
073900     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
074000
074100     DISPLAY "** LOCATION RECORDS LOADED **" WS-LOC-RECS-LOADED.
074200     DISPLAY "** LINK RECORDS LOADED      **" WS-TRN-RECS-LOADED.
074300     DISPLAY "** VALID ROUTES FOUND       **" WS-VALID-ROUTES.
074400     DISPLAY "******** NORMAL END OF JOB ROUTFIND ********".
074500 900-EXIT.
074600     EXIT.
074700
074800 1000-ABEND-RTN.
074900     WRITE SYSOUT-REC FROM ABEND-REC.
075000     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
075100     DISPLAY "*** ABNORMAL END OF JOB-ROUTFIND ***" UPON CONSOLE.
