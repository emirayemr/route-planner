000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  TRNUPDT.
000300 AUTHOR. M SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/21/97.
000600 DATE-COMPILED. 03/21/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM APPLIES THE "GOOD" TRANSPORTATION-LINK
001200*          RECORDS PRODUCED BY TRNEDIT TO THE TRNMSTR VSAM FILE.
001300*
001400*          TRNMSTR IS KEYED ON TRN-KEY-ALPHA, THE (ORIGIN,DEST,
001500*          TYPE) GROUP -- VSAM ITSELF THEREFORE ENFORCES THE
001600*          UNIQUENESS RULE.  A WRITE THAT COMES BACK INVALID KEY
001700*          MEANS A LINK ALREADY EXISTS FOR THAT KEY, IN WHICH
001800*          CASE THIS IS AN OPERATING-SCHEDULE REPLACE, NOT A NEW
001900*          LINK -- THE EXISTING RECORD IS READ BACK SO ITS
002000*          TRN-ID IS PRESERVED, ITS OP-DAYS TABLE IS REPLACED,
002100*          AND IT IS REWRITTEN.
002200*
002300*          A RESERVED CONTROL RECORD ON TRNMSTR (KEY = LOW-
002400*          VALUES) CARRIES THE HIGHEST TRN-ID ASSIGNED SO FAR.
002500*
002600******************************************************************
002700         INPUT FILE               -   DDS0002.TRNGOOD
002800         VSAM MASTER FILE         -   DDS0002.TRNMSTR
002900         DUMP FILE                -   SYSOUT
003000******************************************************************
003100* MODIFICATION HISTORY
003200*   03/21/97  MS   ORIGINAL PROGRAM - CTS REQ 4471.
003300*   11/02/98  MS   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS ON THIS
003400*                  RECORD, NO CHANGE REQUIRED.
003500*   08/22/01  RDK  ADDED TRN-OP-DAYS/CNT CARRY-THROUGH ON REPLACE
003600*                  PER CTS REQ 5310.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500     ASSIGN TO UT-S-SYSOUT
004600       ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT TRNGOOD
004900     ASSIGN TO UT-S-TRNGOOD
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS OFCODE.
005200
005300     SELECT TRNMSTR
005400            ASSIGN       TO TRNMSTR
005500            ORGANIZATION IS INDEXED
005600            ACCESS MODE  IS RANDOM
005700            RECORD KEY   IS TRNMSTR-KEY
005800            FILE STATUS  IS TRNMSTR-STATUS.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  SYSOUT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 100 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SYSOUT-REC.
006800 01  SYSOUT-REC  PIC X(100).
006900
007000 FD  TRNGOOD
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 80 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS TRNGOOD-REC.
007600 01  TRNGOOD-REC.
007700     05  TRNGOOD-REC-TYPE            PIC X(01).
007800     05  TRNGOOD-TRN-ORIGIN-ID       PIC 9(09).
007900     05  TRNGOOD-TRN-DEST-ID         PIC 9(09).
008000     05  TRNGOOD-TRN-TYPE            PIC X(08).
008100     05  TRNGOOD-OP-DAYS-TBL.
008200         10  TRNGOOD-OP-DAYS OCCURS 7 TIMES
008300                                 PIC 9(01).
008350     05  TRNGOOD-OP-DAYS-ALPHA REDEFINES TRNGOOD-OP-DAYS-TBL
008360                                     PIC X(07).
008400     05  TRNGOOD-OP-DAYS-CNT         PIC 9(01).
008500     05  FILLER                      PIC X(44).
008550 01  TRNGOOD-REC-ALPHA REDEFINES TRNGOOD-REC PIC X(80).
008600
008700* THE KEY IS THE 16-BYTE (ORIGIN,DEST,TYPE) GROUP, RIGHT INTO THE
008800* FRONT OF THE FULL TRANSPORTATION-REC LAYOUT (COPY TRNREC BELOW
008900* HOLDS THE REST, INCLUDING THE SAME GROUP UNDER TRN-KEY-ALPHA).
009000 FD  TRNMSTR
009100     RECORD CONTAINS 37 CHARACTERS
009200     DATA RECORD IS TRNMSTR-REC.
009300 01  TRNMSTR-REC.
009400     05  TRNMSTR-KEY                 PIC X(16).
009500     05  FILLER                      PIC X(21).
009550 01  TRNMSTR-REC-ALPHA REDEFINES TRNMSTR-REC PIC X(37).
009600
009700 WORKING-STORAGE SECTION.
009800
009900 01  FILE-STATUS-CODES.
010000     05  IFCODE                  PIC X(2).
010100         88 CODE-READ     VALUE SPACES.
010200         88 NO-MORE-DATA  VALUE "10".
010300     05  TRNMSTR-STATUS          PIC X(2).
010400         88 RECORD-FOUND    VALUE "00".
010500         88 RECORD-NOT-FOUND VALUE "23".
010600
010700 COPY TRNREC.
010800
010900* CONTROL RECORD -- SAME LAYOUT AS TRANSPORTATION-REC BUT KEPT
011000* UNDER A RESERVED KEY OF LOW-VALUES SO IT CANNOT COLLIDE WITH A
011100* REAL (ORIGIN,DEST,TYPE) COMBINATION.  TRN-ID ON THIS RECORD IS
011200* THE HIGH-WATER MARK.
011300 01  WS-CONTROL-KEY                  PIC X(16) VALUE LOW-VALUES.
011400
011500 01  MORE-TRNGOOD-SW                 PIC X(01) VALUE "Y".
011600     88 NO-MORE-TRNGOOD  VALUE "N".
011700
011800 01  COUNTERS-AND-ACCUMULATORS.
011900     05 RECORDS-READ              PIC 9(7) COMP.
012000     05 RECORDS-ADDED             PIC 9(7) COMP.
012100     05 RECORDS-CHANGED           PIC 9(7) COMP.
012200     05 WS-NEXT-TRN-ID            PIC 9(9) COMP.
012300
012400 COPY ABENDREC.
012500
012600 PROCEDURE DIVISION.
012700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012800     PERFORM 100-MAINLINE THRU 100-EXIT
012900             UNTIL NO-MORE-TRNGOOD.
013000     PERFORM 900-CLEANUP THRU 900-EXIT.
013100     MOVE +0 TO RETURN-CODE.
013200     GOBACK.
013300
013400 000-HOUSEKEEPING.
013500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013600     DISPLAY "******** BEGIN JOB TRNUPDT ********".
013700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
013800     OPEN INPUT TRNGOOD.
013900     OPEN I-O TRNMSTR.
014000     OPEN OUTPUT SYSOUT.
014100
014200     MOVE WS-CONTROL-KEY TO TRNMSTR-KEY.
014300     READ TRNMSTR INTO TRANSPORTATION-REC.
014400     IF RECORD-FOUND
014500         MOVE TRN-ID TO WS-NEXT-TRN-ID
014600     ELSE
014700         MOVE ZERO TO WS-NEXT-TRN-ID.
014800
014900     PERFORM 900-READ-TRNGOOD THRU 900-EXIT.
015000 000-EXIT.
015100     EXIT.
015200
015300 100-MAINLINE.
015400     MOVE "100-MAINLINE" TO PARA-NAME.
015500     PERFORM 400-APPLY-UPDATE THRU 400-EXIT.
015600     PERFORM 900-READ-TRNGOOD THRU 900-EXIT.
015700 100-EXIT.
015800     EXIT.
015900
016000 400-APPLY-UPDATE.
016100     MOVE "400-APPLY-UPDATE" TO PARA-NAME.
016200     MOVE TRNGOOD-TRN-ORIGIN-ID    TO TRN-ORIGIN-ID.
016300     MOVE TRNGOOD-TRN-DEST-ID      TO TRN-DEST-ID.
016400     MOVE TRNGOOD-TRN-TYPE         TO TRN-TYPE.
016500     MOVE TRNGOOD-OP-DAYS-TBL      TO TRN-OP-DAYS-TBL.
016600     MOVE TRNGOOD-OP-DAYS-CNT      TO TRN-OP-DAYS-CNT.
016700     ADD +1 TO WS-NEXT-TRN-ID.
016800     MOVE WS-NEXT-TRN-ID           TO TRN-ID.
016900     MOVE TRN-KEY-ALPHA            TO TRNMSTR-KEY.
017000
017100     WRITE TRNMSTR-REC FROM TRANSPORTATION-REC
017200       INVALID KEY
017300* A LINK ALREADY EXISTS FOR THIS ORIGIN/DEST/TYPE -- THIS TRN-ID
017400* WAS NEVER USED, GIVE IT BACK AND FALL THROUGH TO A REPLACE.
017450         DISPLAY "** REPLACING EXISTING LINK **" TRNGOOD-REC-ALPHA
017500         SUBTRACT +1 FROM WS-NEXT-TRN-ID
017600         PERFORM 420-REPLACE-LINK THRU 420-EXIT
017700       NOT INVALID KEY
017800         ADD +1 TO RECORDS-ADDED
017900     END-WRITE.
018000 400-EXIT.
018100     EXIT.
018200
018300 420-REPLACE-LINK.
018400     MOVE "420-REPLACE-LINK" TO PARA-NAME.
018500     READ TRNMSTR INTO TRANSPORTATION-REC
018600       INVALID KEY
018700         MOVE "** LINK VANISHED BETWEEN WRITE AND READ" TO
018800              ABEND-REASON
018900         MOVE TRNMSTR-STATUS TO EXPECTED-VAL
019000         GO TO 1000-ABEND-RTN
019100     END-READ.
019150     DISPLAY "** LINK ON HAND BEFORE REPLACE **" TRNMSTR-REC-ALPHA.
019160     DISPLAY "** NEW OP-DAYS TABLE **" TRNGOOD-OP-DAYS-ALPHA.
019200
019300     MOVE TRNGOOD-OP-DAYS-TBL      TO TRN-OP-DAYS-TBL.
019400     MOVE TRNGOOD-OP-DAYS-CNT      TO TRN-OP-DAYS-CNT.
019500
019600     REWRITE TRNMSTR-REC FROM TRANSPORTATION-REC
019700       INVALID KEY
019800         MOVE "** PROBLEM REWRITING TRNMSTR" TO ABEND-REASON
019900         MOVE TRNMSTR-STATUS TO EXPECTED-VAL
020000         GO TO 1000-ABEND-RTN
020100     END-REWRITE.
020200     ADD +1 TO RECORDS-CHANGED.
020300 420-EXIT.
020400     EXIT.
020500
020600 800-CLOSE-FILES.
020700     MOVE "800-CLOSE-FILES" TO PARA-NAME.
020800     MOVE WS-CONTROL-KEY  TO TRNMSTR-KEY.
020900     MOVE WS-NEXT-TRN-ID  TO TRN-ID.
021000     MOVE LOW-VALUES      TO TRN-KEY-GROUP.
021100     MOVE ZERO            TO TRN-OP-DAYS-CNT.
021200     MOVE ZERO            TO TRN-OP-DAYS-TBL.
021300     REWRITE TRNMSTR-REC FROM TRANSPORTATION-REC
021400       INVALID KEY
021500         WRITE TRNMSTR-REC FROM TRANSPORTATION-REC
021600     END-REWRITE.
021700     CLOSE TRNGOOD, TRNMSTR, SYSOUT.
021800 800-EXIT.
021900     EXIT.
022000
022100 900-READ-TRNGOOD.
022200     MOVE "900-READ-TRNGOOD" TO PARA-NAME.
022300     READ TRNGOOD
022400         AT END
022500         MOVE "N" TO MORE-TRNGOOD-SW
022600         GO TO 900-EXIT
022700     END-READ.
022800     ADD +1 TO RECORDS-READ.
022900 900-EXIT.
023000     EXIT.
023100
023200 900-CLEANUP.
023300     MOVE "900-CLEANUP" TO PARA-NAME.
023400     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
023500     DISPLAY "** LINK RECORDS READ    **" RECORDS-READ.
023600     DISPLAY "** LINK RECORDS ADDED   **" RECORDS-ADDED.
023700     DISPLAY "** LINK RECORDS CHANGED **" RECORDS-CHANGED.
023800     DISPLAY "******** NORMAL END OF JOB TRNUPDT ********".
023900 900-EXIT.
024000     EXIT.
024100
024200 1000-ABEND-RTN.
024300     WRITE SYSOUT-REC FROM ABEND-REC.
024400     CLOSE TRNGOOD, TRNMSTR, SYSOUT.
024500     DISPLAY "*** ABNORMAL END OF JOB-TRNUPDT ***" UPON CONSOLE.
